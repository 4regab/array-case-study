000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GRDTAB.
000300 AUTHOR. T. ARCE.
000400 INSTALLATION. DEPTO. DE PROCESO DE DATOS ACADEMICOS.
000500 DATE-WRITTEN. 03/12/95.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DEL DEPARTAMENTO -- NO DISTRIBUIR.
000800*****************************************************************
000900*    AUTOR:       T. ARCE                                       *
001000*    DESCRIPCION: MANTENIMIENTO DE LA TABLA DE ALUMNOS EN       *
001100*                 MEMORIA.  GT-OPCION DE "LTABCOM" SELECCIONA   *
001200*                 LA OPERACION: INSERTAR UN ALUMNO Y RECALIFICAR*
001300*                 TODA LA TABLA (LLAMANDO OTRA VEZ A "GRDCALC"),*
001400*                 BORRAR POR ID, ORDENAR POR CAMPO/DIRECCION,   *
001500*                 O CONSTRUIR EL SUBCONJUNTO DE MEJORES NOTAS   *
001600*                 (LETRA A, DESCENDENTE) O DE RIESGO (NOTA      *
001700*                 FINAL BAJO EL UMBRAL, ASCENDENTE).  DEVUELVE  *
001800*                 SIEMPRE UNA TABLA DE SUBINDICES A LA TABLA DE *
001900*                 ALUMNOS -- NUNCA COPIA LOS REGISTROS.         *
002000*                 SIN VERBO SORT -- ORDENACION POR BURBUJA      *
002100*                 MANUAL SOBRE LOS SUBINDICES, NO SOBRE LOS     *
002200*                 REGISTROS FISICOS.                            *
002300*    HISTORIAL DE CAMBIOS                                       *
002400*    03-95  TARCE      CREACION INICIAL.                        *
002500*    08-95  TARCE      LA ORDENACION GENERAL Y LOS SUBCONJUNTOS *
002600*                 DE MEJORES/RIESGO COMPARTEN LA MISMA RUTINA   *
002700*                 DE BURBUJA SOBRE GT-RESULT-TAB.               *
002800*    03-98  TARCE  Y2K REVISADO -- SIN CAMPOS DE FECHA, SIN     *
002900*                 CAMBIO.                                        *
003000*    09-99  TARCE      TCS-9915  SUBINDICES Y CONTADORES A COMP *
003100*                 PARA CUMPLIR NORMA DE CONTADORES.             *
003200*    05-02  RVEGA      TCS-0234  LOS AUSENTES SE COLOCAN AL     *
003300*                 FINAL DE CUALQUIER ORDENACION, SEA ASCENDENTE *
003400*                 O DESCENDENTE.                                *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C12 IS CANAL-12.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 01  CT-CONTADORES.
004300     05  CT-I                    PIC 9(04) COMP.
004400     05  CT-J                    PIC 9(04) COMP.
004500     05  CT-KEEP                 PIC 9(04) COMP.
004600     05  CT-SWAP-IDX             PIC 9(04) COMP.
004700 01  WS-SORT-WORK.
004800     05  WS-CMP-STU-IDX          PIC 9(04) COMP.
004900     05  WS-CMP-VALUE            PIC S9(9)V9999.
005000     05  WS-CMP-MISSING          PIC X(01).
005100 01  WS-VAL-A                    PIC S9(9)V9999.
005200 01  WS-MISS-A                   PIC X(01).
005300 01  WS-VAL-B                    PIC S9(9)V9999.
005400 01  WS-MISS-B                   PIC X(01).
005500 01  WS-SWAP-SW                  PIC X(01).
005600     88  WS-SWAP-NEEDED              VALUE 'Y'.
005700     88  WS-SWAP-NOT-NEEDED          VALUE 'N'.
005800 LINKAGE SECTION.
005900 01  STUDENT-COUNT               PIC 9(04) COMP.
006000 01  STUDENT-TABLE-AREA.
006100     05  STUDENT-TAB OCCURS 1 TO 9999 TIMES
006200             DEPENDING ON STUDENT-COUNT
006300             INDEXED BY IX-STU.
006400         COPY RSTUDNT.
006500 COPY RGRDCFG.
006600 COPY LTABCOM.
006700*****************************************************************
006800*    NUNCA TOCA LOS REGISTROS DE ALUMNOS DIRECTAMENTE SALVO EN
006900*    INSERTAR/BORRAR -- LAS DEMAS OPCIONES SOLO ARMAN Y ORDENAN
007000*    UNA TABLA DE SUBINDICES EN "LTABCOM".
007100 PROCEDURE DIVISION USING STUDENT-COUNT STUDENT-TABLE-AREA
007200         GRADING-CONFIG LTABCOM-AREA.
007300     PERFORM 2000-DESPACHAR
007400     PERFORM 9000-FIN
007500     .
007600
007700*****************************************************************
007800*    2000-DESPACHAR                                              *
007900*    "GT-OPCION" (88-LEVELS DE "LTABCOM") SELECCIONA LA          *
008000*    OPERACION -- EL RESULTADO SIEMPRE VUELVE POR                *
008100*    "GT-RESULT-COUNT"/"GT-RESULT-TAB" SALVO EN INSERTAR/BORRAR. *
008200*****************************************************************
008300 2000-DESPACHAR.
008400     SET GT-ALL-OK TO TRUE
008500     MOVE ZERO TO GT-RESULT-COUNT
008600     EVALUATE TRUE
008700         WHEN GT-OP-INSERT   PERFORM 3000-INSERTAR
008800         WHEN GT-OP-DELETE   PERFORM 3100-BORRAR
008900         WHEN GT-OP-SORT     PERFORM 3200-ORDENAR-GENERAL
009000         WHEN GT-OP-TOP      PERFORM 3300-TOP-PERFORMERS
009100         WHEN GT-OP-AT-RISK  PERFORM 3400-EN-RIESGO
009200         WHEN OTHER DISPLAY '*GRD*TAB*OPCION*INVALIDA*'
009300     END-EVALUATE
009400     .
009500
009600*****************************************************************
009700*    3000-INSERTAR                                               *
009800*    EL LLAMADOR YA AGREGO EL REGISTRO CRUDO AL FINAL DE LA      *
009900*    TABLA Y SUBIO STUDENT-COUNT ANTES DE ESTA LLAMADA -- AQUI   *
010000*    SOLO SE RECALIFICA TODA LA TABLA DE NUEVO.                  *
010100*****************************************************************
010200 3000-INSERTAR.
010300     CALL 'GRDCALC' USING STUDENT-COUNT STUDENT-TABLE-AREA
010400         GRADING-CONFIG
010500     .
010600
010700*****************************************************************
010800*    3100-BORRAR                                                 *
010900*    QUITA TODOS LOS REGISTROS CON STU-ID = GT-DELETE-ID,        *
011000*    COMPACTANDO LA TABLA HACIA ADELANTE SIN ALTERAR EL ORDEN    *
011100*    RELATIVO DE LOS QUE QUEDAN.                                 *
011200*****************************************************************
011300 3100-BORRAR.
011400     MOVE ZERO TO CT-KEEP
011500     PERFORM 3110-COMPACTAR THRU 3110-EXIT
011600         VARYING CT-I FROM 1 BY 1 UNTIL CT-I > STUDENT-COUNT
011700     IF CT-KEEP = STUDENT-COUNT THEN
011800         SET GT-NOT-FOUND TO TRUE
011900     ELSE
012000         MOVE CT-KEEP TO STUDENT-COUNT
012100     END-IF
012200     .
012300 3110-COMPACTAR.
012400*    SOLO SE MUEVE EL REGISTRO SI SU POSICION CAMBIA -- EVITA
012500*    UN MOVE INNECESARIO CUANDO TODAVIA NO SE HA BORRADO NADA.
012600     IF STU-ID (CT-I) NOT = GT-DELETE-ID THEN
012700         ADD 1 TO CT-KEEP
012800         IF CT-KEEP NOT = CT-I THEN
012900             MOVE STUDENT-TAB (CT-I) TO STUDENT-TAB (CT-KEEP)
013000         END-IF
013100     END-IF
013200     .
013300 3110-EXIT.
013400     EXIT.
013500
013600*****************************************************************
013700*    3200-ORDENAR-GENERAL                                        *
013800*    CARGA TODOS LOS SUBINDICES 1..STUDENT-COUNT Y LOS ORDENA    *
013900*    POR GT-SORT-FIELD/GT-SORT-DIR TAL COMO LOS TRAE EL LLAMADOR.*
014000*****************************************************************
014100 3200-ORDENAR-GENERAL.
014200     IF STUDENT-COUNT = ZERO THEN
014300         SET GT-NO-MATCHES TO TRUE
014400     ELSE
014500         MOVE STUDENT-COUNT TO GT-RESULT-COUNT
014600         PERFORM 3210-CARGAR-UNO THRU 3210-EXIT
014700             VARYING CT-I FROM 1 BY 1 UNTIL CT-I > STUDENT-COUNT
014800         PERFORM 3220-BURBUJA
014900     END-IF
015000     .
015100 3210-CARGAR-UNO.
015200*    ANTES DE ORDENAR, EL RESULTADO ES LA IDENTIDAD (ALUMNO 1
015300*    EN LA POSICION 1, ETC.).
015400     MOVE CT-I TO GT-RESULT-INDEX (CT-I)
015500     .
015600 3210-EXIT.
015700     EXIT.
015800
015900*****************************************************************
016000*    3220-BURBUJA                                                *
016100*    ORDENACION POR BURBUJA SOBRE LOS SUBINDICES DE              *
016200*    GT-RESULT-TAB (1 A GT-RESULT-COUNT) SEGUN EL VALOR DEL      *
016300*    CAMPO GT-SORT-FIELD DEL ALUMNO REFERIDO POR CADA SUBINDICE. *
016400*    LOS AUSENTES SIEMPRE QUEDAN AL FINAL.                       *
016500*****************************************************************
016600 3220-BURBUJA.
016700     PERFORM 3221-PASADA-EXTERNA THRU 3221-EXIT
016800         VARYING CT-I FROM 1 BY 1 UNTIL CT-I >= GT-RESULT-COUNT
016900     .
017000 3221-EXIT.
017100     EXIT.
017200 3221-PASADA-EXTERNA.
017300*    UNA PASADA DE LA BURBUJA -- CADA PASADA DEJA UN VALOR MAS
017400*    EN SU SITIO FINAL AL EXTREMO DERECHO DEL RANGO ACTIVO.
017500     PERFORM 3222-COMPARAR-Y-CAMBIAR THRU 3222-EXIT
017600         VARYING CT-J FROM 1 BY 1
017700         UNTIL CT-J > (GT-RESULT-COUNT - CT-I)
017800     .
017900 3222-COMPARAR-Y-CAMBIAR.
018000*    COMPARA EL PAR (CT-J, CT-J+1) DE LA TABLA DE RESULTADOS,
018100*    NO ALUMNOS CONSECUTIVOS DE LA TABLA ORIGINAL.
018200     MOVE GT-RESULT-INDEX (CT-J) TO WS-CMP-STU-IDX
018300     PERFORM 3250-OBTENER-VALOR
018400     MOVE WS-CMP-VALUE TO WS-VAL-A
018500     MOVE WS-CMP-MISSING TO WS-MISS-A
018600
018700     MOVE GT-RESULT-INDEX (CT-J + 1) TO WS-CMP-STU-IDX
018800     PERFORM 3250-OBTENER-VALOR
018900     MOVE WS-CMP-VALUE TO WS-VAL-B
019000     MOVE WS-CMP-MISSING TO WS-MISS-B
019100
019200*    UN AUSENTE NUNCA GANA CONTRA UN VALOR PRESENTE, SIN
019300*    IMPORTAR LA DIRECCION -- POR ESO ESTE CASO VA APARTE DE LA
019400*    COMPARACION NUMERICA DE MAS ABAJO.
019500     MOVE 'N' TO WS-SWAP-SW
019600     IF WS-MISS-A = 'Y' AND WS-MISS-B = 'N' THEN
019700         MOVE 'Y' TO WS-SWAP-SW
019800     ELSE
019900         IF WS-MISS-A = 'N' AND WS-MISS-B = 'N' THEN
020000             IF GT-DIR-ASCENDING THEN
020100                 IF WS-VAL-A > WS-VAL-B THEN
020200                     MOVE 'Y' TO WS-SWAP-SW
020300                 END-IF
020400             ELSE
020500                 IF WS-VAL-A < WS-VAL-B THEN
020600                     MOVE 'Y' TO WS-SWAP-SW
020700                 END-IF
020800             END-IF
020900         END-IF
021000     END-IF
021100
021200     IF WS-SWAP-NEEDED THEN
021300         MOVE GT-RESULT-INDEX (CT-J) TO CT-SWAP-IDX
021400         MOVE GT-RESULT-INDEX (CT-J + 1) TO GT-RESULT-INDEX (CT-J)
021500         MOVE CT-SWAP-IDX TO GT-RESULT-INDEX (CT-J + 1)
021600     END-IF
021700     .
021800 3222-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200*    3250-OBTENER-VALOR                                          *
022300*    DEVUELVE EN WS-CMP-VALUE/WS-CMP-MISSING EL VALOR DEL CAMPO  *
022400*    GT-SORT-FIELD PARA EL ALUMNO DE SUBINDICE WS-CMP-STU-IDX.   *
022500*****************************************************************
022600 3250-OBTENER-VALOR.
022700     EVALUATE TRUE
022800         WHEN GT-FIELD-FINAL
022900             MOVE STU-FINAL-GRADE (WS-CMP-STU-IDX) TO WS-CMP-VALUE
023000             MOVE STU-GRADE-MISSING (WS-CMP-STU-IDX)
023100                 TO WS-CMP-MISSING
023200         WHEN GT-FIELD-QUIZAVG
023300             MOVE STU-QUIZ-AVG (WS-CMP-STU-IDX) TO WS-CMP-VALUE
023400             MOVE STU-QUIZ-AVG-MISSING (WS-CMP-STU-IDX)
023500                 TO WS-CMP-MISSING
023600         WHEN GT-FIELD-MIDTERM
023700             MOVE STU-MIDTERM-VAL (WS-CMP-STU-IDX) TO WS-CMP-VALUE
023800             MOVE STU-MIDTERM-MISSING (WS-CMP-STU-IDX)
023900                 TO WS-CMP-MISSING
024000         WHEN GT-FIELD-ATTEND
024100             MOVE STU-ATTEND-VAL (WS-CMP-STU-IDX) TO WS-CMP-VALUE
024200             MOVE STU-ATTEND-MISSING (WS-CMP-STU-IDX)
024300                 TO WS-CMP-MISSING
024400         WHEN GT-FIELD-STUDENTID
024500             MOVE STU-ID (WS-CMP-STU-IDX) TO WS-CMP-VALUE
024600             MOVE STU-ID-MISSING (WS-CMP-STU-IDX)
024700                 TO WS-CMP-MISSING
024800     END-EVALUATE
024900     .
025000
025100*****************************************************************
025200*    3300-TOP-PERFORMERS                                         *
025300*    SUBCONJUNTO DE ALUMNOS CON LETRA "A", ORDENADO DESCENDENTE  *
025400*    POR NOTA FINAL.                                             *
025500*****************************************************************
025600 3300-TOP-PERFORMERS.
025700     PERFORM 3310-FILTRAR-TOP THRU 3310-EXIT
025800         VARYING CT-I FROM 1 BY 1 UNTIL CT-I > STUDENT-COUNT
025900     IF GT-RESULT-COUNT = ZERO THEN
026000         SET GT-NO-MATCHES TO TRUE
026100     ELSE
026200         MOVE 'FINAL     ' TO GT-SORT-FIELD
026300         MOVE 'D' TO GT-SORT-DIR
026400         PERFORM 3220-BURBUJA
026500     END-IF
026600     .
026700 3310-FILTRAR-TOP.
026800*    SOLO LETRA "A" ENTRA AL SUBCONJUNTO -- LOS DEMAS ALUMNOS
026900*    NI SE CUENTAN NI SE COLOCAN EN "GT-RESULT-TAB".
027000     IF STU-LETTER-GRADE (CT-I) = 'A' THEN
027100         ADD 1 TO GT-RESULT-COUNT
027200         MOVE CT-I TO GT-RESULT-INDEX (GT-RESULT-COUNT)
027300     END-IF
027400     .
027500 3310-EXIT.
027600     EXIT.
027700
027800*****************************************************************
027900*    3400-EN-RIESGO                                              *
028000*    SUBCONJUNTO DE ALUMNOS CON NOTA FINAL PRESENTE Y POR DEBAJO *
028100*    DEL UMBRAL, ORDENADO ASCENDENTE POR NOTA FINAL.             *
028200*****************************************************************
028300 3400-EN-RIESGO.
028400     PERFORM 3410-FILTRAR-RIESGO THRU 3410-EXIT
028500         VARYING CT-I FROM 1 BY 1 UNTIL CT-I > STUDENT-COUNT
028600     IF GT-RESULT-COUNT = ZERO THEN
028700         SET GT-NO-MATCHES TO TRUE
028800     ELSE
028900         MOVE 'FINAL     ' TO GT-SORT-FIELD
029000         MOVE 'A' TO GT-SORT-DIR
029100         PERFORM 3220-BURBUJA
029200     END-IF
029300     .
029400 3410-FILTRAR-RIESGO.
029500*    SOLO ENTRA SI TIENE NOTA FINAL Y ESTA POR DEBAJO DEL
029600*    UMBRAL -- UN ALUMNO SIN NOTA FINAL NUNCA ES "EN RIESGO".
029700     IF STU-GRADE-IS-PRESENT (CT-I)
029800             AND STU-FINAL-GRADE (CT-I) < CFG-AT-RISK-THRESH THEN
029900         ADD 1 TO GT-RESULT-COUNT
030000         MOVE CT-I TO GT-RESULT-INDEX (GT-RESULT-COUNT)
030100     END-IF
030200     .
030300 3410-EXIT.
030400     EXIT.
030500
030600 9000-FIN.
030700*    "GT-RETURN-CODE" (88-LEVELS GT-ALL-OK/GT-NO-MATCHES/
030800*    GT-NOT-FOUND) YA QUEDO ARMADO POR EL PARRAFO QUE ATENDIO
030900*    LA OPCION.
031000     GOBACK
031100     .
031200
