000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GRDSTAT.
000300 AUTHOR. T. ARCE.
000400 INSTALLATION. DEPTO. DE PROCESO DE DATOS ACADEMICOS.
000500 DATE-WRITTEN. 04/12/95.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DEL DEPARTAMENTO -- NO DISTRIBUIR.
000800*****************************************************************
000900*    AUTOR:       T. ARCE                                       *
001000*    DESCRIPCION: MOTOR DE ESTADISTICA.  RECIBE POR "LSTATCOM"  *
001100*                 UN VECTOR DE VALORES (NOTAS FINALES, UN QUIZ, *
001200*                 UN COMPONENTE -- NO CONOCE ALUMNOS) Y DEVUELVE*
001300*                 MEDIA, MEDIANA, MODA, VARIANZA POBLACIONAL,   *
001400*                 DESVIACION TIPICA, MINIMO, MAXIMO Y RANGO;    *
001500*                 EL PERCENTIL DE CADA VALOR EN SU SITIO Y LA   *
001600*                 TABLA DE VALORES ATIPICOS POR METODO IQR Y    *
001700*                 POR Z-SCORE.  EL COMPILADOR DEL DEPARTAMENTO  *
001800*                 NO TRAE FUNCION RAIZ CUADRADA -- SE APROXIMA  *
001900*                 A MANO POR EL METODO DE NEWTON.               *
002000*    HISTORIAL DE CAMBIOS                                       *
002100*    04-95  TARCE      CREACION INICIAL.                        *
002200*    09-95  TARCE      MODA POR PRIMER VALOR ENCONTRADO EN EL   *
002300*                 ORDEN DE ENTRADA, NO EN EL ORDEN ORDENADO,    *
002400*                 PARA RESOLVER EMPATES COMO PIDE EL DEPARTA-   *
002500*                 MENTO DE REGISTRO.                            *
002600*    03-98  TARCE  Y2K REVISADO -- SIN CAMPOS DE FECHA, SIN     *
002700*                 CAMBIO.                                        *
002800*    09-99  TARCE      TCS-9916  SUBINDICES Y CONTADORES A COMP *
002900*                 PARA CUMPLIR NORMA DE CONTADORES.             *
003000*    05-02  RVEGA      TCS-0235  ATIPICOS IQR Y Z-SCORE NO SE   *
003100*                 DUPLICAN CUANDO VARIOS ALUMNOS COMPARTEN LA   *
003200*                 MISMA NOTA -- SE REGISTRA EL VALOR UNA SOLA   *
003300*                 VEZ POR METODO.                                *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C12 IS CANAL-12.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  CT-CONTADORES.
004200     05  CT-I                    PIC 9(05) COMP.
004300     05  CT-J                    PIC 9(05) COMP.
004400     05  CT-K                    PIC 9(05) COMP.
004500     05  CT-N                    PIC 9(05) COMP.
004600     05  CT-BELOW                PIC 9(05) COMP.
004700     05  CT-MODE-CNT             PIC 9(05) COMP.
004800     05  CT-BEST-CNT             PIC 9(05) COMP.
004900     05  CT-MODE-BEST-IDX        PIC 9(05) COMP VALUE 1.
005000     05  CT-ITER                 PIC 9(02) COMP.
005100     05  WS-HALF-N               PIC 9(05) COMP.
005200     05  WS-N-REM                PIC 9(05) COMP.
005300 01  WS-SORT-TAB.
005400     05  WS-SORT-ENTRY OCCURS 9999 TIMES
005500             PIC S9(3)V9999 COMP-3.
005600 01  WS-SWAP                     PIC S9(3)V9999 COMP-3.
005700 01  WS-SUM-WORK.
005800     05  WS-SUM                  PIC S9(7)V9999 COMP-3.
005900     05  WS-SUM-X REDEFINES WS-SUM
006000                                 PIC X(06).
006100     05  WS-SUM-SQ-DEV           PIC S9(9)V9999 COMP-3.
006200     05  WS-DEV                  PIC S9(3)V9999 COMP-3.
006300 01  WS-SQRT-WORK.
006400     05  WS-SQRT-INPUT           PIC S9(9)V9999 COMP-3.
006500     05  WS-SQRT-GUESS           PIC S9(5)V9999 COMP-3.
006600     05  WS-SQRT-NEW             PIC S9(5)V9999 COMP-3.
006700 01  WS-QTILE-WORK.
006800     05  WS-QTILE-PCT            PIC 9(03) COMP.
006900     05  WS-QTILE-RESULT         PIC S9(3)V9999 COMP-3.
007000     05  WS-QTILE-RESULT-X REDEFINES WS-QTILE-RESULT
007100                                 PIC X(04).
007200     05  WS-QTILE-POS            PIC S9(5)V9999 COMP-3.
007300     05  WS-QTILE-FLOOR          PIC 9(05) COMP.
007400     05  WS-QTILE-FRAC           PIC S9V9999 COMP-3.
007500     05  WS-QTILE-DELTA          PIC S9(3)V9999 COMP-3.
007600     05  WS-Q1                   PIC S9(3)V9999 COMP-3.
007700     05  WS-Q3                   PIC S9(3)V9999 COMP-3.
007800     05  WS-IQR                  PIC S9(3)V9999 COMP-3.
007900     05  WS-LOW-FENCE            PIC S9(4)V9999 COMP-3.
008000     05  WS-HIGH-FENCE           PIC S9(4)V9999 COMP-3.
008100 01  WS-ZSCORE-WORK.
008200     05  WS-Z                    PIC S9(3)V9999 COMP-3.
008300     05  WS-Z-X REDEFINES WS-Z   PIC X(04).
008400     05  WS-Z-ABS                PIC S9(3)V9999 COMP-3.
008500 01  WS-ATIPICO-WORK.
008600     05  WS-CUR-METHOD           PIC X(01).
008700     05  WS-CUR-VALUE            PIC S9(3)V9999 COMP-3.
008800 01  WS-DUP-SW                   PIC X(01).
008900     88  WS-DUP-FOUND                VALUE 'Y'.
009000     88  WS-DUP-NOT-FOUND             VALUE 'N'.
009100 LINKAGE SECTION.
009200     COPY LSTATCOM.
009300*****************************************************************
009400*    NADA SE HACE SI NO HAY VALORES -- "1000-INICIO" DEJA
009500*    "ST-NO-VALUES" EN TRUE Y LOS DEMAS PARRAFOS NI SE LLAMAN.
009600 PROCEDURE DIVISION USING LSTATCOM-AREA.
009700     PERFORM 1000-INICIO
009800     IF ST-ALL-OK THEN
009900         PERFORM 2000-COPIAR-Y-ORDENAR
010000         PERFORM 3000-BASICOS
010100         PERFORM 4000-PERCENTILES THRU 4000-EXIT
010200             VARYING CT-I FROM 1 BY 1 UNTIL CT-I > CT-N
010300         PERFORM 5000-ATIPICOS-IQR
010400         PERFORM 6000-ATIPICOS-ZSCORE
010500     END-IF
010600     PERFORM 9000-FIN
010700     .
010800
010900*****************************************************************
011000*    1000-INICIO                                                *
011100*    LIMPIA LA TABLA DE ATIPICOS Y LOS ESTADISTICOS BASICOS DE  *
011200*    LA LLAMADA ANTERIOR -- ESTE MODULO SE LLAMA UNA VEZ POR    *
011300*    CADA VECTOR (NOTAS FINALES, CADA QUIZ, CADA COMPONENTE),   *
011400*    ASI QUE NO PUEDE ARRASTRAR NADA DE LA LLAMADA PREVIA.       *
011500*****************************************************************
011600 1000-INICIO.
011700     MOVE ZERO TO ST-OUTLIER-COUNT
011800     INITIALIZE ST-BASIC-STATS
011900     MOVE ST-VALUE-COUNT TO CT-N
012000     IF CT-N = ZERO THEN
012100         SET ST-NO-VALUES TO TRUE
012200     ELSE
012300         SET ST-ALL-OK TO TRUE
012400     END-IF
012500     .
012600
012700*****************************************************************
012800*    2000-COPIAR-Y-ORDENAR                                      *
012900*    COPIA "ST-VALUE-TAB" (QUE NO SE TOCA, ES DEL QUE LLAMA)    *
013000*    A "WS-SORT-TAB" Y LA ORDENA -- MEDIANA Y CUARTILES         *
013100*    NECESITAN LA TABLA ORDENADA, MEDIA Y MODA NO.               *
013200*****************************************************************
013300 2000-COPIAR-Y-ORDENAR.
013400     PERFORM 2100-CARGAR-UNO THRU 2100-EXIT
013500         VARYING CT-I FROM 1 BY 1 UNTIL CT-I > CT-N
013600     PERFORM 2200-BURBUJA
013700     .
013800
013900 2100-CARGAR-UNO.
014000     MOVE ST-VALUE (CT-I) TO WS-SORT-ENTRY (CT-I)
014100     .
014200 2100-EXIT.
014300     EXIT.
014400
014500 2200-BURBUJA.
014600*    ORDENAMIENTO BURBUJA SIMPLE -- N NUNCA PASA DE 9999
014700*    ALUMNOS/VALORES, ASI QUE EL COSTO N-CUADRADO NO PESA.
014800     PERFORM 2210-PASADA-EXTERNA THRU 2210-EXIT
014900         VARYING CT-I FROM 1 BY 1 UNTIL CT-I >= CT-N
015000     .
015100
015200 2210-PASADA-EXTERNA.
015300     PERFORM 2220-COMPARAR-Y-CAMBIAR THRU 2220-EXIT
015400         VARYING CT-J FROM 1 BY 1 UNTIL CT-J > (CT-N - CT-I)
015500     .
015600 2210-EXIT.
015700     EXIT.
015800
015900 2220-COMPARAR-Y-CAMBIAR.
016000     IF WS-SORT-ENTRY (CT-J) > WS-SORT-ENTRY (CT-J + 1) THEN
016100         MOVE WS-SORT-ENTRY (CT-J) TO WS-SWAP
016200         MOVE WS-SORT-ENTRY (CT-J + 1) TO WS-SORT-ENTRY (CT-J)
016300         MOVE WS-SWAP TO WS-SORT-ENTRY (CT-J + 1)
016400     END-IF
016500     .
016600 2220-EXIT.
016700     EXIT.
016800
016900*****************************************************************
017000*    3000-BASICOS                                                *
017100*    MEDIA, MEDIANA, MINIMO, MAXIMO, RANGO, MODA, VARIANZA Y     *
017200*    DESVIACION TIPICA SOBRE LA TABLA ORDENADA.                  *
017300*****************************************************************
017400 3000-BASICOS.
017500     MOVE ZERO TO WS-SUM
017600     PERFORM 3100-SUMAR THRU 3100-EXIT
017700         VARYING CT-I FROM 1 BY 1 UNTIL CT-I > CT-N
017800     COMPUTE ST-MEAN ROUNDED = WS-SUM / CT-N
017900
018000*    N IMPAR: LA MEDIANA ES EL VALOR CENTRAL EXACTO.  N PAR:
018100*    PROMEDIO DE LOS DOS VALORES CENTRALES.
018200     DIVIDE CT-N BY 2 GIVING WS-HALF-N REMAINDER WS-N-REM
018300     IF WS-N-REM = 1 THEN
018400         MOVE WS-SORT-ENTRY (WS-HALF-N + 1) TO ST-MEDIAN
018500     ELSE
018600         COMPUTE ST-MEDIAN ROUNDED =
018700              (WS-SORT-ENTRY (WS-HALF-N)
018800                  + WS-SORT-ENTRY (WS-HALF-N + 1)) / 2
018900     END-IF
019000
019100     MOVE WS-SORT-ENTRY (1) TO ST-MINIMUM
019200     MOVE WS-SORT-ENTRY (CT-N) TO ST-MAXIMUM
019300     COMPUTE ST-RANGE = ST-MAXIMUM - ST-MINIMUM
019400
019500     PERFORM 3300-MODA
019600     PERFORM 3400-VARIANZA
019700     .
019800
019900 3100-SUMAR.
020000     ADD ST-VALUE (CT-I) TO WS-SUM
020100     .
020200 3100-EXIT.
020300     EXIT.
020400
020500*****************************************************************
020600*    3300-MODA                                                   *
020700*    RECORRE LOS VALORES EN SU ORDEN DE ENTRADA (NO EL ORDENADO)*
020800*    PARA QUE UN EMPATE LO GANE EL VALOR QUE APARECE PRIMERO.    *
020900*****************************************************************
021000 3300-MODA.
021100     MOVE ZERO TO CT-BEST-CNT
021200     MOVE 1 TO CT-MODE-BEST-IDX
021300     PERFORM 3310-CONTAR-UNO THRU 3310-EXIT
021400         VARYING CT-I FROM 1 BY 1 UNTIL CT-I > CT-N
021500     MOVE ST-VALUE (CT-MODE-BEST-IDX) TO ST-MODE
021600     .
021700
021800 3310-CONTAR-UNO.
021900     MOVE ZERO TO CT-MODE-CNT
022000     PERFORM 3320-COMPARAR THRU 3320-EXIT
022100         VARYING CT-J FROM 1 BY 1 UNTIL CT-J > CT-N
022200     IF CT-MODE-CNT > CT-BEST-CNT THEN
022300         MOVE CT-MODE-CNT TO CT-BEST-CNT
022400         MOVE CT-I TO CT-MODE-BEST-IDX
022500     END-IF
022600     .
022700 3310-EXIT.
022800     EXIT.
022900
023000 3320-COMPARAR.
023100     IF ST-VALUE (CT-J) = ST-VALUE (CT-I) THEN
023200         ADD 1 TO CT-MODE-CNT
023300     END-IF
023400     .
023500 3320-EXIT.
023600     EXIT.
023700
023800 3400-VARIANZA.
023900     MOVE ZERO TO WS-SUM-SQ-DEV
024000     PERFORM 3410-SUMAR-DESVIO THRU 3410-EXIT
024100         VARYING CT-I FROM 1 BY 1 UNTIL CT-I > CT-N
024200     COMPUTE ST-VARIANCE ROUNDED = WS-SUM-SQ-DEV / CT-N
024300     IF ST-VARIANCE = ZERO THEN
024400         MOVE ZERO TO ST-STDDEV
024500     ELSE
024600         MOVE ST-VARIANCE TO WS-SQRT-INPUT
024700         PERFORM 3500-RAIZ-CUADRADA
024800         MOVE WS-SQRT-GUESS TO ST-STDDEV
024900     END-IF
025000     .
025100
025200 3410-SUMAR-DESVIO.
025300     COMPUTE WS-DEV = ST-VALUE (CT-I) - ST-MEAN
025400     COMPUTE WS-SUM-SQ-DEV = WS-SUM-SQ-DEV + (WS-DEV * WS-DEV)
025500     .
025600 3410-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000*    3500-RAIZ-CUADRADA                                          *
026100*    APROXIMACION POR EL METODO DE NEWTON (15 ITERACIONES FIJAS *
026200*    BASTAN PARA LA PRECISION DE 4 DECIMALES QUE MANEJA ESTE     *
026300*    PROGRAMA); NO HAY FUNCION RAIZ CUADRADA EN EL COMPILADOR.   *
026400*****************************************************************
026500 3500-RAIZ-CUADRADA.
026600     MOVE 1 TO WS-SQRT-GUESS
026700     PERFORM 3510-ITERAR THRU 3510-EXIT
026800         VARYING CT-ITER FROM 1 BY 1 UNTIL CT-ITER > 15
026900     .
027000
027100 3510-ITERAR.
027200     COMPUTE WS-SQRT-NEW ROUNDED =
027300         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2
027400     MOVE WS-SQRT-NEW TO WS-SQRT-GUESS
027500     .
027600 3510-EXIT.
027700     EXIT.
027800
027900*****************************************************************
028000*    4000-PERCENTILES                                            *
028100*    PERCENTIL DE CADA VALOR = CONTEO DE VALORES ESTRICTAMENTE  *
028200*    MENORES / N * 100; EL ORDINAL ES ESE CONTEO MAS UNO.        *
028300*****************************************************************
028400 4000-PERCENTILES.
028500     MOVE ZERO TO CT-BELOW
028600     PERFORM 4100-CONTAR-MENORES THRU 4100-EXIT
028700         VARYING CT-J FROM 1 BY 1 UNTIL CT-J > CT-N
028800     COMPUTE ST-PCT-RANK (CT-I) ROUNDED = (CT-BELOW / CT-N) * 100
028900     COMPUTE ST-PCT-RANK-ORD (CT-I) = CT-BELOW + 1
029000     .
029100 4000-EXIT.
029200     EXIT.
029300
029400 4100-CONTAR-MENORES.
029500     IF ST-VALUE (CT-J) < ST-VALUE (CT-I) THEN
029600         ADD 1 TO CT-BELOW
029700     END-IF
029800     .
029900 4100-EXIT.
030000     EXIT.
030100
030200*****************************************************************
030300*    5000-ATIPICOS-IQR                                           *
030400*    Q1 Y Q3 POR INTERPOLACION LINEAL SOBRE LA TABLA ORDENADA;  *
030500*    ATIPICO SI CAE FUERA DE [Q1-1.5*IQR, Q3+1.5*IQR].           *
030600*****************************************************************
030700 5000-ATIPICOS-IQR.
030800     MOVE 25 TO WS-QTILE-PCT
030900     PERFORM 5100-CALC-CUARTIL
031000     MOVE WS-QTILE-RESULT TO WS-Q1
031100     MOVE 75 TO WS-QTILE-PCT
031200     PERFORM 5100-CALC-CUARTIL
031300     MOVE WS-QTILE-RESULT TO WS-Q3
031400     COMPUTE WS-IQR = WS-Q3 - WS-Q1
031500     COMPUTE WS-LOW-FENCE = WS-Q1 - (1.5 * WS-IQR)
031600     COMPUTE WS-HIGH-FENCE = WS-Q3 + (1.5 * WS-IQR)
031700     PERFORM 5300-MARCAR-IQR THRU 5300-EXIT
031800         VARYING CT-I FROM 1 BY 1 UNTIL CT-I > CT-N
031900     .
032000
032100 5100-CALC-CUARTIL.
032200     COMPUTE WS-QTILE-POS = (CT-N - 1) * WS-QTILE-PCT / 100
032300     MOVE WS-QTILE-POS TO WS-QTILE-FLOOR
032400     COMPUTE WS-QTILE-FRAC = WS-QTILE-POS - WS-QTILE-FLOOR
032500     IF WS-QTILE-FRAC = ZERO THEN
032600          MOVE WS-SORT-ENTRY (WS-QTILE-FLOOR + 1)
032700              TO WS-QTILE-RESULT
032800     ELSE
032900         COMPUTE WS-QTILE-DELTA =
033000             WS-SORT-ENTRY (WS-QTILE-FLOOR + 2)
033100                 - WS-SORT-ENTRY (WS-QTILE-FLOOR + 1)
033200         COMPUTE WS-QTILE-RESULT ROUNDED =
033300             WS-SORT-ENTRY (WS-QTILE-FLOOR + 1)
033400                 + (WS-QTILE-FRAC * WS-QTILE-DELTA)
033500     END-IF
033600     .
033700
033800 5300-MARCAR-IQR.
033900     IF ST-VALUE (CT-I) < WS-LOW-FENCE
034000             OR ST-VALUE (CT-I) > WS-HIGH-FENCE THEN
034100         MOVE 'I' TO WS-CUR-METHOD
034200         MOVE ST-VALUE (CT-I) TO WS-CUR-VALUE
034300         PERFORM 7000-YA-REGISTRADO
034400         IF WS-DUP-NOT-FOUND THEN
034500             PERFORM 7020-AGREGAR-ATIPICO
034600         END-IF
034700     END-IF
034800     .
034900 5300-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300*    6000-ATIPICOS-ZSCORE                                        *
035400*    Z = (X - MEDIA) / DESVIACION TIPICA; ATIPICO SI |Z| > 2.0;  *
035500*    SI LA DESVIACION ES CERO NO HAY ATIPICOS POR ESTE METODO.   *
035600*****************************************************************
035700 6000-ATIPICOS-ZSCORE.
035800     IF ST-STDDEV NOT = ZERO THEN
035900         PERFORM 6100-MARCAR-ZSCORE THRU 6100-EXIT
036000             VARYING CT-I FROM 1 BY 1 UNTIL CT-I > CT-N
036100     END-IF
036200     .
036300
036400 6100-MARCAR-ZSCORE.
036500     COMPUTE WS-Z = (ST-VALUE (CT-I) - ST-MEAN) / ST-STDDEV
036600     IF WS-Z < ZERO THEN
036700         COMPUTE WS-Z-ABS = WS-Z * -1
036800     ELSE
036900         MOVE WS-Z TO WS-Z-ABS
037000     END-IF
037100     IF WS-Z-ABS > 2.0 THEN
037200         MOVE 'Z' TO WS-CUR-METHOD
037300         MOVE ST-VALUE (CT-I) TO WS-CUR-VALUE
037400         PERFORM 7000-YA-REGISTRADO
037500         IF WS-DUP-NOT-FOUND THEN
037600             PERFORM 7020-AGREGAR-ATIPICO
037700         END-IF
037800     END-IF
037900     .
038000 6100-EXIT.
038100     EXIT.
038200
038300*****************************************************************
038400*    7000-YA-REGISTRADO                                          *
038500*    PARAGRAFO COMUN A IQR Y Z-SCORE: UN MISMO VALOR NO SE       *
038600*    REGISTRA DOS VECES BAJO EL MISMO METODO.                    *
038700*****************************************************************
038800 7000-YA-REGISTRADO.
038900     MOVE 'N' TO WS-DUP-SW
039000     PERFORM 7010-COMPARAR-UNO THRU 7010-EXIT
039100         VARYING CT-K FROM 1 BY 1 UNTIL CT-K > ST-OUTLIER-COUNT
039200     .
039300 7000-EXIT.
039400     EXIT.
039500
039600 7010-COMPARAR-UNO.
039700     IF ST-OUTLIER-METHOD (CT-K) = WS-CUR-METHOD
039800             AND ST-OUTLIER-VALUE (CT-K) = WS-CUR-VALUE THEN
039900         MOVE 'Y' TO WS-DUP-SW
040000     END-IF
040100     .
040200 7010-EXIT.
040300     EXIT.
040400
040500 7020-AGREGAR-ATIPICO.
040600*    "ST-OUTLIER-TAB" ADMITE HASTA 200 ENTRADAS (OCCURS 0 TO
040700*    200) -- CON LOS TAMANOS DE POBLACION QUE MANEJA ESTE
040800*    DEPARTAMENTO NUNCA SE HA VISTO CERCA DE ESE LIMITE.
040900     ADD 1 TO ST-OUTLIER-COUNT
041000     MOVE WS-CUR-VALUE TO ST-OUTLIER-VALUE (ST-OUTLIER-COUNT)
041100     MOVE WS-CUR-METHOD TO ST-OUTLIER-METHOD (ST-OUTLIER-COUNT)
041200     .
041300
041400 9000-FIN.
041500*    "ST-RETURN-CODE" Y LAS TABLAS DE SALIDA YA QUEDARON
041600*    ARMADAS EN "LSTATCOM-AREA" PARA QUE LAS LEA EL QUE LLAMO.
041700     GOBACK
041800     .
041900
042000
