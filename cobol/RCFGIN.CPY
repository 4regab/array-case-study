000100*****************************************************************
000200*    COPY RCFGIN                                                *
000300*    AUTOR:       T. ARCE                                       *
000400*    DESCRIPCION: LAYOUT DE ENTRADA SIN VALIDAR PARA EL FICHERO *
000500*                 CONFIG-IN (PESOS DE CALIFICACION, ESCALA DE   *
000600*                 LETRA Y UMBRAL DE RIESGO).  UN SOLO REGISTRO. *
000700*                 SE LEE COMO ALFANUMERICO -- SI EL FICHERO NO  *
000800*                 EXISTE O EL REGISTRO ES INVALIDO SE USAN LOS  *
000900*                 VALORES POR DEFECTO DE RGRDCFG.               *
001000*    01-95  TARCE      CREACION INICIAL.                        *
001100*****************************************************************
001200 01  FD-CONFIG-IN-REC.
001300     05  IN-WEIGHT-QUIZ          PIC X(06).
001400     05  FILLER                  PIC X(01).
001500     05  IN-WEIGHT-MIDTERM       PIC X(06).
001600     05  FILLER                  PIC X(01).
001700     05  IN-WEIGHT-FINAL         PIC X(06).
001800     05  FILLER                  PIC X(01).
001900     05  IN-WEIGHT-ATTEND        PIC X(06).
002000     05  FILLER                  PIC X(01).
002100     05  IN-SCALE-A              PIC X(06).
002200     05  FILLER                  PIC X(01).
002300     05  IN-SCALE-B              PIC X(06).
002400     05  FILLER                  PIC X(01).
002500     05  IN-SCALE-C              PIC X(06).
002600     05  FILLER                  PIC X(01).
002700     05  IN-SCALE-D              PIC X(06).
002800     05  FILLER                  PIC X(01).
002900     05  IN-AT-RISK-THRESH       PIC X(06).
003000     05  FILLER                  PIC X(18).
