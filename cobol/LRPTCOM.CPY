000100*****************************************************************
000200*    COPY LRPTCOM                                               *
000300*    AUTOR:       T. ARCE                                       *
000400*    DESCRIPCION: AREA DE COMUNICACION ENTRE "GRADEB01" Y       *
000500*                 "GRADRPT" (INFORME RESUMEN) Y "GRADEXT"       *
000600*                 (EXTRACTOS).  "GRADEB01" YA LLAMO A "GRDSTAT" *
000700*                 SOBRE LAS NOTAS FINALES Y A "GRDTAB" CON      *
000800*                 OPCION 'T' Y 'R'; AQUI GUARDA LOS RESULTADOS  *
000900*                 DE ESAS LLAMADAS PARA QUE NO SE PIERDAN AL    *
001000*                 REUTILIZAR "LTABCOM" EN LA LLAMADA SIGUIENTE. *
001100*    01-95  TARCE      CREACION INICIAL.                        *
001200*****************************************************************
001300 01  LRPTCOM-AREA.
001400     05  RP-OVERALL-STATS.
001500         10  RP-MEAN             PIC S9(3)V9999.
001600         10  RP-MEDIAN           PIC S9(3)V9999.
001700         10  RP-MINIMUM          PIC S9(3)V9999.
001800         10  RP-MAXIMUM          PIC S9(3)V9999.
001900     05  RP-TOP-COUNT            PIC 9(04) COMP.
002000     05  RP-TOP-INDEX-TAB
002100             OCCURS 0 TO 9999 TIMES DEPENDING ON RP-TOP-COUNT
002200             INDEXED BY IX-RP-TOP.
002300         10  RP-TOP-STU-IDX      PIC 9(04) COMP.
002400     05  RP-ATRISK-COUNT         PIC 9(04) COMP.
002500     05  RP-ATRISK-INDEX-TAB
002600             OCCURS 0 TO 9999 TIMES DEPENDING ON RP-ATRISK-COUNT
002700             INDEXED BY IX-RP-RISK.
002800         10  RP-ATRISK-STU-IDX   PIC 9(04) COMP.
002900     05  FILLER                  PIC X(06).
