000100*****************************************************************
000200*    COPY LTABCOM                                               *
000300*    AUTOR:       T. ARCE                                       *
000400*    DESCRIPCION: AREA DE COMUNICACION ENTRE "GRADEB01" Y       *
000500*                 "GRDTAB" (MANTENIMIENTO DE LA TABLA DE        *
000600*                 ALUMNOS EN MEMORIA).  GT-OPCION SELECCIONA LA *
000700*                 OPERACION; GRDTAB DEVUELVE UNA TABLA DE       *
000800*                 SUBINDICES A STUDENT-TAB (NO COPIA LOS        *
000900*                 REGISTROS) EN EL ORDEN QUE PIDE LA OPERACION. *
001000*    01-95  TARCE      CREACION INICIAL.                        *
001100*****************************************************************
001200 01  LTABCOM-AREA.
001300     05  GT-OPCION               PIC X(01).
001400         88  GT-OP-INSERT            VALUE 'I'.
001500         88  GT-OP-DELETE            VALUE 'D'.
001600         88  GT-OP-SORT              VALUE 'S'.
001700         88  GT-OP-TOP               VALUE 'T'.
001800         88  GT-OP-AT-RISK           VALUE 'R'.
001900     05  GT-SORT-FIELD           PIC X(10).
002000         88  GT-FIELD-FINAL          VALUE 'FINAL     '.
002100         88  GT-FIELD-QUIZAVG        VALUE 'QUIZAVG   '.
002200         88  GT-FIELD-MIDTERM        VALUE 'MIDTERM   '.
002300         88  GT-FIELD-ATTEND         VALUE 'ATTEND    '.
002400         88  GT-FIELD-STUDENTID      VALUE 'STUDENTID '.
002500     05  GT-SORT-DIR             PIC X(01).
002600         88  GT-DIR-ASCENDING        VALUE 'A'.
002700         88  GT-DIR-DESCENDING       VALUE 'D'.
002800     05  GT-DELETE-ID            PIC 9(09).
002900     05  GT-RETURN-CODE          PIC 9(01).
003000         88  GT-ALL-OK               VALUE 0.
003100         88  GT-NOT-FOUND            VALUE 1.
003200         88  GT-NO-MATCHES           VALUE 2.
003300     05  GT-RESULT-COUNT         PIC 9(04) COMP.
003400     05  GT-RESULT-TAB
003500             OCCURS 0 TO 9999 TIMES DEPENDING ON GT-RESULT-COUNT
003600             INDEXED BY IX-GT-RES.
003700         10  GT-RESULT-INDEX     PIC 9(04) COMP.
003800     05  FILLER                  PIC X(08).
