000100*****************************************************************
000200*    COPY LSTATCOM                                              *
000300*    AUTOR:       T. ARCE                                       *
000400*    DESCRIPCION: AREA DE COMUNICACION ENTRE EL PROGRAMA QUE    *
000500*                 LLAMA Y "GRDSTAT" (MOTOR DE ESTADISTICA).     *
000600*                 EL LLAMADOR CARGA ST-VALUE-TAB CON LOS VALORES*
000700*                 A ANALIZAR (NOTAS FINALES, UN QUIZ, UN        *
000800*                 COMPONENTE); GRDSTAT DEVUELVE LOS ESTADISTICOS*
000900*                 BASICOS, EL PERCENTIL DE CADA VALOR EN SU     *
001000*                 SITIO Y LA TABLA DE VALORES ATIPICOS (IQR Y   *
001100*                 Z-SCORE).  NO CONOCE ALUMNOS, SOLO VALORES.   *
001200*    01-95  TARCE      CREACION INICIAL.                        *
001300*****************************************************************
001400 01  LSTATCOM-AREA.
001500     05  ST-VALUE-COUNT          PIC 9(05) COMP.
001600     05  ST-RETURN-CODE          PIC 9(01).
001700         88  ST-ALL-OK               VALUE 0.
001800         88  ST-NO-VALUES             VALUE 1.
001900     05  ST-BASIC-STATS.
002000         10  ST-MEAN             PIC S9(3)V9999.
002100         10  ST-MEDIAN           PIC S9(3)V9999.
002200         10  ST-MODE             PIC S9(3)V9999.
002300         10  ST-VARIANCE         PIC S9(5)V9999.
002400         10  ST-STDDEV           PIC S9(3)V9999.
002500         10  ST-MINIMUM          PIC S9(3)V9999.
002600         10  ST-MAXIMUM          PIC S9(3)V9999.
002700         10  ST-RANGE            PIC S9(3)V9999.
002800     05  ST-OUTLIER-COUNT        PIC 9(03) COMP.
002900     05  ST-OUTLIER-TAB
003000             OCCURS 0 TO 200 TIMES DEPENDING ON ST-OUTLIER-COUNT
003100             INDEXED BY IX-OUT-CO.
003200         10  ST-OUTLIER-VALUE    PIC S9(3)V9999.
003300         10  ST-OUTLIER-VALUE-X REDEFINES ST-OUTLIER-VALUE
003400                                 PIC X(07).
003500         10  ST-OUTLIER-METHOD   PIC X(01).
003600             88  ST-METHOD-IQR       VALUE 'I'.
003700             88  ST-METHOD-ZSCORE    VALUE 'Z'.
003800     05  ST-VALUE-TAB
003900             OCCURS 1 TO 9999 TIMES DEPENDING ON ST-VALUE-COUNT
004000             INDEXED BY IX-VAL-CO.
004100         10  ST-VALUE            PIC S9(3)V9999.
004200         10  ST-VALUE-X REDEFINES ST-VALUE
004300                                 PIC X(07).
004400         10  ST-PCT-RANK         PIC S9(3)V99.
004500         10  ST-PCT-RANK-ORD     PIC 9(05) COMP.
004600     05  FILLER                  PIC X(06).
