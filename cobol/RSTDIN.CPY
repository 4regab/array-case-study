000100*****************************************************************
000200*    COPY RSTDIN                                                *
000300*    AUTOR:       T. ARCE                                       *
000400*    DESCRIPCION: LAYOUT DE ENTRADA SIN VALIDAR PARA EL FICHERO *
000500*                 STUDENT-IN (NOTAS DE ALUMNOS POR TRIMESTRE).  *
000600*                 TODOS LOS CAMPOS NUMERICOS SE LEEN COMO       *
000700*                 ALFANUMERICOS PARA PODER DETECTAR BLANCOS Y   *
000800*                 VALORES NO NUMERICOS ANTES DE VALIDARLOS.     *
000900*    01-95  TARCE      CREACION INICIAL.                        *
001000*****************************************************************
001100 01  FD-STUDENT-IN-REC.
001200     05  IN-STUDENT-ID           PIC X(09).
001300     05  FILLER                  PIC X(01).
001400     05  IN-LAST-NAME            PIC X(20).
001500     05  FILLER                  PIC X(01).
001600     05  IN-FIRST-NAME           PIC X(20).
001700     05  FILLER                  PIC X(01).
001800     05  IN-SECTION              PIC X(10).
001900     05  FILLER                  PIC X(01).
002000     05  IN-QUIZ-SCORE           PIC X(06) OCCURS 5 TIMES.
002100     05  FILLER                  PIC X(01).
002200     05  IN-MIDTERM-SCORE        PIC X(06).
002300     05  FILLER                  PIC X(01).
002400     05  IN-FINAL-SCORE          PIC X(06).
002500     05  FILLER                  PIC X(01).
002600     05  IN-ATTEND-PCT           PIC X(06).
002700     05  FILLER                  PIC X(18).
