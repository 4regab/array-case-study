000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GRADRPT.
000300 AUTHOR. T. ARCE.
000400 INSTALLATION. DEPTO. DE PROCESO DE DATOS ACADEMICOS.
000500 DATE-WRITTEN. 08/12/95.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DEL DEPARTAMENTO -- NO DISTRIBUIR.
000800*****************************************************************
000900*    AUTOR:       T. ARCE                                       *
001000*    DESCRIPCION: INFORME RESUMEN "SUMMARY-RPT".  UNA SOLA      *
001100*                 PASADA SOBRE LA POBLACION CALIFICADA; TODOS   *
001200*                 LOS ESTADISTICOS YA VIENEN CALCULADOS POR      *
001300*                 "GRDSTAT"/"GRDTAB" (VIA "LRPTCOM") Y POR       *
001400*                 "GRDSECT" (VIA "LSECCOM") -- ESTE PROGRAMA     *
001500*                 SOLO CUENTA TOTALES/TASA DE APROBACION Y       *
001600*                 ARMA EL TEXTO DEL INFORME.                     *
001700*    HISTORIAL DE CAMBIOS                                        *
001800*    08-95  TARCE      CREACION INICIAL A PARTIR DEL PATRON DE   *
001900*                 IMPRESION LINEA-A-LINEA DE CCPRAC1E (FD DE     *
002000*                 SALIDA UNICA, UN GRUPO DE WORKING-STORAGE POR  *
002100*                 TIPO DE RENGLON, WRITE ... FROM ...).          *
002200*    03-98  TARCE  Y2K REVISADO -- SIN CAMPOS DE FECHA, SIN      *
002300*                 CAMBIO.                                        *
002400*    09-99  TARCE      TCS-9918  SUBINDICES Y CONTADORES A COMP  *
002500*                 PARA CUMPLIR NORMA DE CONTADORES.              *
002600*    04-02  RVEGA      TCS-0239  UMBRAL DE RIESGO SE IMPRIME     *
002700*                 RECORTADO (SIN CEROS DE RELLENO) EN VEZ DE     *
002800*                 SIEMPRE A DOS DECIMALES.                       *
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300    C12 IS CANAL-12.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600    SELECT F-SUMMARY-RPT ASSIGN SUMMARY-RPT
003700        ORGANIZATION IS LINE SEQUENTIAL
003800        FILE STATUS IS FS-SUMMARY.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  F-SUMMARY-RPT
004200    LABEL RECORDS ARE STANDARD.
004300 01  LINEA-SALIDA                PIC X(80).
004400 WORKING-STORAGE SECTION.
004500 01  CT-CONTADORES.
004600    05  CT-I                    PIC 9(05) COMP.
004700    05  CT-SEC                  PIC 9(04) COMP.
004800    05  CT-K                    PIC 9(04) COMP.
004900    05  CT-TOTAL                PIC 9(05) COMP.
005000    05  CT-COMPLETO             PIC 9(05) COMP.
005100    05  CT-FALTANTE             PIC 9(05) COMP.
005200    05  CT-APROBADOS            PIC 9(05) COMP.
005300    05  CT-RESTANTES            PIC 9(04) COMP.
005400 01  FS-SUMMARY                  PIC XX.
005500    88  FS-SUMMARY-OK               VALUE '00'.
005600 01  WS-ABEND-SW                 PIC X(01).
005700    88  WS-ABEND-SI                 VALUE 'Y'.
005800    88  WS-ABEND-NO                 VALUE 'N'.
005900 01  WS-LINEA                    PIC X(80).
006000 01  WS-HOLDERES.
006100    05  WS-HOLD1                PIC X(10).
006200    05  WS-HOLD2                PIC X(10).
006300 01  WS-EDITADOS.
006400    05  WS-EDIT-CNT5            PIC ZZZZ9.
006500    05  WS-EDIT-CNT4            PIC ZZZ9.
006600    05  WS-EDIT-CNT9            PIC ZZZZZZZZ9.
006700    05  WS-EDIT-GRADO           PIC ZZ9.99.
006800    05  WS-EDIT-TASA            PIC ZZ9.9.
006900    05  WS-EDIT-UMBRAL          PIC ZZ9.99.
007000 01  WS-REDONDEOS.
007100    05  WS-GRADO-2DEC           PIC S9(3)V99.
007200    05  WS-TASA-1DEC            PIC S9(3)V9.
007300 01  WS-UMBRAL-WORK.
007400    05  WS-UMBRAL-TXT           PIC X(07).
007500    05  WS-UMBRAL-LEN           PIC 9(02) COMP.
007600 01  WS-TRIM-WORK.
007700    05  WS-TRIM-SOURCE          PIC X(12).
007800    05  WS-TRIM-MAXLEN          PIC 9(02) COMP.
007900    05  WS-TRIM-POS             PIC 9(02) COMP.
008000    05  WS-TRIM-LEN             PIC 9(02) COMP.
008100 LINKAGE SECTION.
008200 01  STUDENT-COUNT               PIC 9(04) COMP.
008300 01  STUDENT-TABLE-AREA.
008400    05  STUDENT-TAB OCCURS 1 TO 9999 TIMES
008500            DEPENDING ON STUDENT-COUNT
008600            INDEXED BY IX-STU.
008700        COPY RSTUDNT.
008800    COPY RGRDCFG.
008900    COPY LSECCOM.
009000    COPY LRPTCOM.
009100*****************************************************************
009200 PROCEDURE DIVISION USING STUDENT-COUNT STUDENT-TABLE-AREA
009300        GRADING-CONFIG LSECCOM-AREA LRPTCOM-AREA.
009400    PERFORM 1000-INICIO
009500    IF WS-ABEND-NO THEN
009600        PERFORM 2000-CONTAR-POBLACION
009700        IF CT-COMPLETO = ZERO THEN
009800            PERFORM 3000-ESCRIBIR-SIN-DATOS
009900        ELSE
010000            PERFORM 4000-ESCRIBIR-INFORME
010100        END-IF
010200        PERFORM 8000-CERRAR
010300    END-IF
010400    PERFORM 9000-FIN
010500    .
010600
010700*****************************************************************
010800*    1000-INICIO                                                *
010900*    ABRE "SUMMARY-RPT" Y PONE EN CERO LOS CONTADORES DE         *
011000*    POBLACION -- SI LA APERTURA FALLA SE AVISA POR CONSOLA Y    *
011100*    "WS-ABEND-SW" DETIENE EL RESTO DEL PROGRAMA MAS ABAJO.      *
011200*****************************************************************
011300 1000-INICIO.
011400    MOVE 'N' TO WS-ABEND-SW
011500    MOVE ZERO TO CT-TOTAL CT-COMPLETO CT-FALTANTE CT-APROBADOS
011600    OPEN OUTPUT F-SUMMARY-RPT
011700    IF NOT FS-SUMMARY-OK THEN
011800        DISPLAY '*GRADRPT*FS-SUMMARY*' FS-SUMMARY
011900        MOVE 'Y' TO WS-ABEND-SW
012000    END-IF
012100    .
012200
012300*****************************************************************
012400*    2000-CONTAR-POBLACION                                      *
012500*    TOTAL, COMPLETOS, FALTANTES Y APROBADOS (A/B/C) DE UNA      *
012600*    SOLA PASADA -- LO DEMAS YA LO TRAEN "LRPTCOM" Y "LSECCOM".  *
012700*****************************************************************
012800 2000-CONTAR-POBLACION.
012900    MOVE STUDENT-COUNT TO CT-TOTAL
013000    PERFORM 2100-CONTAR-UNO THRU 2100-EXIT
013100        VARYING CT-I FROM 1 BY 1 UNTIL CT-I > STUDENT-COUNT
013200    COMPUTE CT-FALTANTE = CT-TOTAL - CT-COMPLETO
013300    .
013400
013500 2100-CONTAR-UNO.
013600*    APROBADO = LETRA A, B O C -- LA REGLA DE NEGOCIO DEFINE
013700*    "APROBAR" COMO "C O MEJOR", NO COMO NOTA NUMERICA DIRECTA.
013800    IF STU-GRADE-IS-PRESENT (CT-I) THEN
013900        ADD 1 TO CT-COMPLETO
014000        IF STU-LETTER-GRADE (CT-I) = 'A' OR 'B' OR 'C' THEN
014100            ADD 1 TO CT-APROBADOS
014200        END-IF
014300    END-IF
014400    .
014500 2100-EXIT.
014600    EXIT.
014700
014800*****************************************************************
014900*    3000-ESCRIBIR-SIN-DATOS                                    *
015000*    SI NO HAY NI UN ALUMNO CALIFICADO NO SE ARMA NINGUNO DE     *
015100*    LOS BLOQUES DE "REPORTS" -- SOLO ESTA LINEA UNICA.          *
015200*****************************************************************
015300 3000-ESCRIBIR-SIN-DATOS.
015400    MOVE SPACES TO WS-LINEA
015500    STRING 'No students with complete grade data available.'
015600            DELIMITED BY SIZE
015700        INTO WS-LINEA
015800    PERFORM 9500-ESCRIBIR-LINEA
015900    .
016000
016100*****************************************************************
016200*    4000-ESCRIBIR-INFORME                                      *
016300*    UN BLOQUE POR CADA ENCABEZADO DE "REPORTS"; LOS BLOQUES DE  *
016400*    SECCION USAN LA MISMA TABLA "LSECCOM" YA ORDENADA.          *
016500*****************************************************************
016600 4000-ESCRIBIR-INFORME.
016700    PERFORM 4100-BLOQUE-RESUMEN
016800    PERFORM 4200-BLOQUE-ESTADISTICAS
016900    PERFORM 4300-BLOQUE-A-POR-SECCION
017000    PERFORM 4400-BLOQUE-CATEGORIAS
017100    PERFORM 4500-BLOQUE-DESGLOSE
017200    IF RP-ATRISK-COUNT > ZERO THEN
017300        PERFORM 4600-BLOQUE-RIESGO
017400    END-IF
017500    .
017600
017700*****************************************************************
017800*    4100-BLOQUE-RESUMEN                                        *
017900*    BLOQUE "OVERVIEW" -- TOTAL, COMPLETOS Y FALTANTES YA        *
018000*    CONTADOS EN "2000-CONTAR-POBLACION".  CADA RENGLON SE       *
018100*    RECORTA (SIN CEROS NI ESPACIOS) ANTES DE ENTRAR AL STRING.  *
018200*****************************************************************
018300 4100-BLOQUE-RESUMEN.
018400    MOVE SPACES TO WS-LINEA
018500    STRING 'OVERVIEW:' DELIMITED BY SIZE INTO WS-LINEA
018600    PERFORM 9500-ESCRIBIR-LINEA
018700    MOVE CT-TOTAL TO WS-EDIT-CNT5
018800    PERFORM 9600-RECORTAR-CNT5
018900    MOVE SPACES TO WS-LINEA
019000    STRING '  Total Students: ' DELIMITED BY SIZE
019100            WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
019200                DELIMITED BY SPACE
019300        INTO WS-LINEA
019400    PERFORM 9500-ESCRIBIR-LINEA
019500    MOVE CT-COMPLETO TO WS-EDIT-CNT5
019600    PERFORM 9600-RECORTAR-CNT5
019700    MOVE SPACES TO WS-LINEA
019800    STRING '  Students with Complete Data: ' DELIMITED BY SIZE
019900            WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
020000                DELIMITED BY SPACE
020100        INTO WS-LINEA
020200    PERFORM 9500-ESCRIBIR-LINEA
020300    MOVE CT-FALTANTE TO WS-EDIT-CNT5
020400    PERFORM 9600-RECORTAR-CNT5
020500    MOVE SPACES TO WS-LINEA
020600    STRING '  Students with Missing Data: ' DELIMITED BY SIZE
020700            WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
020800                DELIMITED BY SPACE
020900        INTO WS-LINEA
021000    PERFORM 9500-ESCRIBIR-LINEA
021100    MOVE SPACES TO WS-LINEA
021200    PERFORM 9500-ESCRIBIR-LINEA
021300    .
021400
021500*****************************************************************
021600*    4200-BLOQUE-ESTADISTICAS                                   *
021700*    MEDIA/MEDIANA/MAXIMO/MINIMO YA VIENEN CALCULADOS POR        *
021800*    "GRDSTAT" EN "LRPTCOM" -- AQUI SOLO SE RECORTAN A DOS       *
021900*    DECIMALES PARA IMPRIMIR.  LA TASA DE APROBACION SI SE       *
022000*    CALCULA AQUI MISMO, REDONDEADA A UN DECIMAL, PORQUE         *
022100*    DEPENDE DE "CT-APROBADOS"/"CT-COMPLETO" QUE SON LOCALES.    *
022200*****************************************************************
022300 4200-BLOQUE-ESTADISTICAS.
022400    MOVE SPACES TO WS-LINEA
022500    STRING 'GRADE STATISTICS:' DELIMITED BY SIZE INTO WS-LINEA
022600    PERFORM 9500-ESCRIBIR-LINEA
022700    MOVE RP-MEAN TO WS-GRADO-2DEC
022800    PERFORM 9700-RECORTAR-GRADO
022900    MOVE SPACES TO WS-LINEA
023000    STRING '  Average Final Grade: ' DELIMITED BY SIZE
023100            WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
023200                DELIMITED BY SPACE
023300        INTO WS-LINEA
023400    PERFORM 9500-ESCRIBIR-LINEA
023500    MOVE RP-MEDIAN TO WS-GRADO-2DEC
023600    PERFORM 9700-RECORTAR-GRADO
023700    MOVE SPACES TO WS-LINEA
023800    STRING '  Median Final Grade: ' DELIMITED BY SIZE
023900            WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
024000                DELIMITED BY SPACE
024100        INTO WS-LINEA
024200    PERFORM 9500-ESCRIBIR-LINEA
024300    MOVE RP-MAXIMUM TO WS-GRADO-2DEC
024400    PERFORM 9700-RECORTAR-GRADO
024500    MOVE SPACES TO WS-LINEA
024600    STRING '  Highest Grade: ' DELIMITED BY SIZE
024700            WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
024800                DELIMITED BY SPACE
024900        INTO WS-LINEA
025000    PERFORM 9500-ESCRIBIR-LINEA
025100    MOVE RP-MINIMUM TO WS-GRADO-2DEC
025200    PERFORM 9700-RECORTAR-GRADO
025300    MOVE SPACES TO WS-LINEA
025400    STRING '  Lowest Grade: ' DELIMITED BY SIZE
025500            WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
025600                DELIMITED BY SPACE
025700        INTO WS-LINEA
025800    PERFORM 9500-ESCRIBIR-LINEA
025900    IF CT-COMPLETO > ZERO THEN
026000        COMPUTE WS-TASA-1DEC ROUNDED =
026100            (CT-APROBADOS / CT-COMPLETO) * 100
026200    ELSE
026300        MOVE ZERO TO WS-TASA-1DEC
026400    END-IF
026500    MOVE WS-TASA-1DEC TO WS-EDIT-TASA
026600    MOVE SPACES TO WS-TRIM-SOURCE
026700    MOVE WS-EDIT-TASA TO WS-TRIM-SOURCE (1:5)
026800    MOVE 5 TO WS-TRIM-MAXLEN
026900    PERFORM 9100-BUSCAR-INICIO
027000    MOVE SPACES TO WS-LINEA
027100    STRING '  Pass Rate (C or better): ' DELIMITED BY SIZE
027200            WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
027300                DELIMITED BY SPACE
027400            '%' DELIMITED BY SIZE
027500        INTO WS-LINEA
027600    PERFORM 9500-ESCRIBIR-LINEA
027700    MOVE SPACES TO WS-LINEA
027800    PERFORM 9500-ESCRIBIR-LINEA
027900    .
028000
028100*****************************************************************
028200*    4300-BLOQUE-A-POR-SECCION                                  *
028300*    UNA LINEA POR SECCION, ASCENDENTE -- "LSECCOM" YA VIENE     *
028400*    ORDENADA POR "GRDSECT", ASI QUE AQUI SOLO SE RECORRE EN     *
028500*    ORDEN DE TABLA.  SIN SECCIONES SE IMPRIME UNA SOLA LINEA.   *
028600*****************************************************************
028700 4300-BLOQUE-A-POR-SECCION.
028800    MOVE SPACES TO WS-LINEA
028900    STRING 'STUDENTS WITH GRADE A BY SECTION:' DELIMITED BY SIZE
029000        INTO WS-LINEA
029100    PERFORM 9500-ESCRIBIR-LINEA
029200    IF SC-SECTION-COUNT = ZERO THEN
029300        MOVE SPACES TO WS-LINEA
029400        STRING '  No sections found' DELIMITED BY SIZE
029500            INTO WS-LINEA
029600        PERFORM 9500-ESCRIBIR-LINEA
029700    ELSE
029800        PERFORM 4310-LINEA-A-SECCION THRU 4310-EXIT
029900            VARYING CT-SEC FROM 1 BY 1
030000                UNTIL CT-SEC > SC-SECTION-COUNT
030100    END-IF
030200    MOVE SPACES TO WS-LINEA
030300    PERFORM 9500-ESCRIBIR-LINEA
030400    .
030500
030600 4310-LINEA-A-SECCION.
030700*    CONTEO DE LETRA "A" DE LA SECCION EN TURNO -- YA ACUMULADO
030800*    POR "GRDSECT" EN "SC-COUNT-A", SOLO SE RECORTA E IMPRIME.
030900    MOVE SC-COUNT-A (CT-SEC) TO WS-EDIT-CNT4
031000    PERFORM 9610-RECORTAR-CNT4
031100    MOVE SPACES TO WS-LINEA
031200    STRING '  Section ' DELIMITED BY SIZE
031300            SC-SECTION-CODE (CT-SEC) DELIMITED BY SPACE
031400            ': ' DELIMITED BY SIZE
031500            WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
031600                DELIMITED BY SPACE
031700            ' students' DELIMITED BY SIZE
031800        INTO WS-LINEA
031900    PERFORM 9500-ESCRIBIR-LINEA
032000    .
032100 4310-EXIT.
032200    EXIT.
032300
032400*****************************************************************
032500*    4400-BLOQUE-CATEGORIAS                                     *
032600*    "PERFORMANCE CATEGORIES:" -- OJO QUE EL RENGLON DE TOP      *
032700*    PERFORMERS LLEVA UN SOLO ESPACIO DE SANGRIA (NO DOS) POR    *
032800*    EXIGENCIA DEL LAYOUT DE "REPORTS"; EL DE RIESGO SI LLEVA    *
032900*    LOS DOS ESPACIOS USUALES.                                   *
033000*****************************************************************
033100 4400-BLOQUE-CATEGORIAS.
033200    MOVE SPACES TO WS-LINEA
033300    STRING 'PERFORMANCE CATEGORIES:' DELIMITED BY SIZE
033400        INTO WS-LINEA
033500    PERFORM 9500-ESCRIBIR-LINEA
033600    MOVE RP-TOP-COUNT TO WS-EDIT-CNT4
033700    PERFORM 9610-RECORTAR-CNT4
033800    MOVE SPACES TO WS-LINEA
033900    STRING ' Top Performers (Grade A): ' DELIMITED BY SIZE
034000            WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
034100                DELIMITED BY SPACE
034200            ' students' DELIMITED BY SIZE
034300        INTO WS-LINEA
034400    PERFORM 9500-ESCRIBIR-LINEA
034500    PERFORM 9200-FORMATEAR-UMBRAL
034600    MOVE RP-ATRISK-COUNT TO WS-EDIT-CNT4
034700    PERFORM 9610-RECORTAR-CNT4
034800    MOVE SPACES TO WS-LINEA
034900    STRING '  At-Risk (Below ' DELIMITED BY SIZE
035000            WS-UMBRAL-TXT (1:WS-UMBRAL-LEN) DELIMITED BY SIZE
035100            '): ' DELIMITED BY SIZE
035200            WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
035300                DELIMITED BY SPACE
035400            ' students' DELIMITED BY SIZE
035500        INTO WS-LINEA
035600    PERFORM 9500-ESCRIBIR-LINEA
035700    MOVE SPACES TO WS-LINEA
035800    PERFORM 9500-ESCRIBIR-LINEA
035900    .
036000
036100*****************************************************************
036200*    4500-BLOQUE-DESGLOSE                                       *
036300*    "SECTION BREAKDOWN:" -- CONTEO Y PROMEDIO DE NOTA FINAL     *
036400*    POR SECCION, MISMO ORDEN ASCENDENTE QUE EL BLOQUE ANTERIOR. *
036500*****************************************************************
036600 4500-BLOQUE-DESGLOSE.
036700    MOVE SPACES TO WS-LINEA
036800    STRING 'SECTION BREAKDOWN:' DELIMITED BY SIZE INTO WS-LINEA
036900    PERFORM 9500-ESCRIBIR-LINEA
037000    IF SC-SECTION-COUNT > ZERO THEN
037100        PERFORM 4510-LINEA-DESGLOSE THRU 4510-EXIT
037200            VARYING CT-SEC FROM 1 BY 1
037300                UNTIL CT-SEC > SC-SECTION-COUNT
037400    END-IF
037500    .
037600
037700 4510-LINEA-DESGLOSE.
037800*    DOS CAMPOS RECORTADOS POR RENGLON (CONTEO Y PROMEDIO) --
037900*    SE GUARDAN EN "WS-HOLD1"/"WS-HOLD2" PORQUE "9600"/"9700"
038000*    COMPARTEN LA MISMA AREA DE TRABAJO "WS-TRIM-SOURCE".
038100    MOVE SPACES TO WS-HOLD1 WS-HOLD2
038200    MOVE SC-STUDENT-COUNT (CT-SEC) TO WS-EDIT-CNT4
038300    PERFORM 9610-RECORTAR-CNT4
038400    MOVE WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN) TO WS-HOLD1
038500    MOVE SC-MEAN (CT-SEC) TO WS-GRADO-2DEC
038600    PERFORM 9700-RECORTAR-GRADO
038700    MOVE WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN) TO WS-HOLD2
038800    MOVE SPACES TO WS-LINEA
038900    STRING '  Section ' DELIMITED BY SIZE
039000            SC-SECTION-CODE (CT-SEC) DELIMITED BY SPACE
039100            ': ' DELIMITED BY SIZE
039200            WS-HOLD1 DELIMITED BY SPACE
039300            ' students, Avg: ' DELIMITED BY SIZE
039400            WS-HOLD2 DELIMITED BY SPACE
039500        INTO WS-LINEA
039600    PERFORM 9500-ESCRIBIR-LINEA
039700    .
039800 4510-EXIT.
039900    EXIT.
040000
040100*****************************************************************
040200*    4600-BLOQUE-RIESGO                                         *
040300*    HASTA 10 DETALLES, EN ORDEN ASCENDENTE DE NOTA (YA VIENE   *
040400*    ASI DESDE "GRDTAB", OPCION 'R', A TRAVES DE "LRPTCOM").    *
040500*****************************************************************
040600 4600-BLOQUE-RIESGO.
040700    MOVE SPACES TO WS-LINEA
040800    PERFORM 9500-ESCRIBIR-LINEA
040900    PERFORM 9200-FORMATEAR-UMBRAL
041000    MOVE SPACES TO WS-LINEA
041100    STRING 'AT-RISK STUDENTS (Below ' DELIMITED BY SIZE
041200            WS-UMBRAL-TXT (1:WS-UMBRAL-LEN) DELIMITED BY SIZE
041300            '):' DELIMITED BY SIZE
041400        INTO WS-LINEA
041500    PERFORM 9500-ESCRIBIR-LINEA
041600    MOVE RP-ATRISK-COUNT TO WS-EDIT-CNT4
041700    PERFORM 9610-RECORTAR-CNT4
041800    MOVE SPACES TO WS-LINEA
041900    STRING '  Total: ' DELIMITED BY SIZE
042000            WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
042100                DELIMITED BY SPACE
042200            ' students' DELIMITED BY SIZE
042300        INTO WS-LINEA
042400    PERFORM 9500-ESCRIBIR-LINEA
042500    IF RP-ATRISK-COUNT > 10 THEN
042600        MOVE 10 TO CT-K
042700        COMPUTE CT-RESTANTES = RP-ATRISK-COUNT - 10
042800    ELSE
042900        MOVE RP-ATRISK-COUNT TO CT-K
043000        MOVE ZERO TO CT-RESTANTES
043100    END-IF
043200    IF CT-K > ZERO THEN
043300        PERFORM 4610-LINEA-RIESGO THRU 4610-EXIT
043400            VARYING IX-RP-RISK FROM 1 BY 1 UNTIL IX-RP-RISK > CT-K
043500    END-IF
043600    IF CT-RESTANTES > ZERO THEN
043700        MOVE CT-RESTANTES TO WS-EDIT-CNT4
043800        PERFORM 9610-RECORTAR-CNT4
043900        MOVE SPACES TO WS-LINEA
044000        STRING '    ... and ' DELIMITED BY SIZE
044100                WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN)
044200                    DELIMITED BY SPACE
044300                ' more' DELIMITED BY SIZE
044400            INTO WS-LINEA
044500        PERFORM 9500-ESCRIBIR-LINEA
044600    END-IF
044700    .
044800
044900 4610-LINEA-RIESGO.
045000*    "LRPTCOM" TRAE EL SUBINDICE DEL ALUMNO EN RIESGO, NO SUS
045100*    DATOS -- "IX-STU" SE REPOSICIONA AQUI PARA LEER NOMBRE, ID
045200*    Y NOTA FINAL DE LA TABLA DE ALUMNOS.
045300    SET IX-STU TO RP-ATRISK-STU-IDX (IX-RP-RISK)
045400    MOVE SPACES TO WS-HOLD1 WS-HOLD2
045500    MOVE STU-ID (IX-STU) TO WS-EDIT-CNT9
045600    PERFORM 9620-RECORTAR-CNT9
045700    MOVE WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN) TO WS-HOLD1
045800    MOVE STU-FINAL-GRADE (IX-STU) TO WS-GRADO-2DEC
045900    PERFORM 9700-RECORTAR-GRADO
046000    MOVE WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN) TO WS-HOLD2
046100    MOVE SPACES TO WS-LINEA
046200    STRING '    - ' DELIMITED BY SIZE
046300            STU-FIRST-NAME (IX-STU) DELIMITED BY SPACE
046400            ' ' DELIMITED BY SIZE
046500            STU-LAST-NAME (IX-STU) DELIMITED BY SPACE
046600            ' (ID: ' DELIMITED BY SIZE
046700            WS-HOLD1 DELIMITED BY SPACE
046800            '): ' DELIMITED BY SIZE
046900            WS-HOLD2 DELIMITED BY SPACE
047000        INTO WS-LINEA
047100    PERFORM 9500-ESCRIBIR-LINEA
047200    .
047300 4610-EXIT.
047400    EXIT.
047500
047600 8000-CERRAR.
047700*    UNICO FICHERO DE SALIDA DE ESTE PROGRAMA.
047800    CLOSE F-SUMMARY-RPT
047900    .
048000
048100*****************************************************************
048200*    9100-BUSCAR-INICIO Y AFINES                                *
048300*    UTILITARIO GENERICO DE RECORTE -- LOCALIZA EL PRIMER       *
048400*    CARACTER NO BLANCO DE "WS-TRIM-SOURCE" PARA PODER INSERTAR *
048500*    SOLO LA PARTE SIGNIFICATIVA DE UN CAMPO EDITADO EN UN      *
048600*    "STRING", SIN CEROS NI ESPACIOS DE RELLENO A LA IZQUIERDA. *
048700*****************************************************************
048800 9100-BUSCAR-INICIO.
048900    MOVE 1 TO WS-TRIM-POS
049000    PERFORM 9110-AVANZAR
049100        UNTIL WS-TRIM-POS > WS-TRIM-MAXLEN
049200            OR WS-TRIM-SOURCE (WS-TRIM-POS:1) NOT = SPACE
049300    IF WS-TRIM-POS > WS-TRIM-MAXLEN THEN
049400        MOVE WS-TRIM-MAXLEN TO WS-TRIM-POS
049500        MOVE 1 TO WS-TRIM-LEN
049600    ELSE
049700        COMPUTE WS-TRIM-LEN = WS-TRIM-MAXLEN + 1 - WS-TRIM-POS
049800    END-IF
049900    .
050000
050100 9110-AVANZAR.
050200*    UN CARACTER A LA VEZ HASTA EL PRIMER NO BLANCO O EL LIMITE.
050300    ADD 1 TO WS-TRIM-POS
050400    .
050500
050600*****************************************************************
050700*    9600/9610/9620/9700 -- ENVOLTURAS DE "9100-BUSCAR-INICIO"  *
050800*    UNA POR ANCHO DE CAMPO EDITADO (5, 4, 9 Y 6 DIGITOS) --     *
050900*    CADA UNA SOLO CARGA "WS-TRIM-SOURCE"/"WS-TRIM-MAXLEN" Y     *
051000*    LLAMA AL RECORTADOR COMUN.                                  *
051100*****************************************************************
051200 9600-RECORTAR-CNT5.
051300    MOVE SPACES TO WS-TRIM-SOURCE
051400    MOVE WS-EDIT-CNT5 TO WS-TRIM-SOURCE (1:5)
051500    MOVE 5 TO WS-TRIM-MAXLEN
051600    PERFORM 9100-BUSCAR-INICIO
051700    .
051800
051900 9610-RECORTAR-CNT4.
052000    MOVE SPACES TO WS-TRIM-SOURCE
052100    MOVE WS-EDIT-CNT4 TO WS-TRIM-SOURCE (1:4)
052200    MOVE 4 TO WS-TRIM-MAXLEN
052300    PERFORM 9100-BUSCAR-INICIO
052400    .
052500
052600 9620-RECORTAR-CNT9.
052700    MOVE SPACES TO WS-TRIM-SOURCE
052800    MOVE WS-EDIT-CNT9 TO WS-TRIM-SOURCE (1:9)
052900    MOVE 9 TO WS-TRIM-MAXLEN
053000    PERFORM 9100-BUSCAR-INICIO
053100    .
053200
053300 9700-RECORTAR-GRADO.
053400    MOVE WS-GRADO-2DEC TO WS-EDIT-GRADO
053500    MOVE SPACES TO WS-TRIM-SOURCE
053600    MOVE WS-EDIT-GRADO TO WS-TRIM-SOURCE (1:6)
053700    MOVE 6 TO WS-TRIM-MAXLEN
053800    PERFORM 9100-BUSCAR-INICIO
053900    .
054000
054100*****************************************************************
054200*    9200-FORMATEAR-UMBRAL                                      *
054300*    EL UMBRAL SE IMPRIME RECORTADO: SI LOS DECIMALES SON CERO  *
054400*    SE OMITE EL PUNTO ("60"); SI EL SEGUNDO DECIMAL ES CERO SE *
054500*    DEJA UN SOLO DECIMAL ("65.5"); SI NO, LOS DOS ("65.25").   *
054600*****************************************************************
054700 9200-FORMATEAR-UMBRAL.
054800    MOVE CFG-AT-RISK-THRESH TO WS-EDIT-UMBRAL
054900    MOVE SPACES TO WS-TRIM-SOURCE
055000    MOVE WS-EDIT-UMBRAL TO WS-TRIM-SOURCE (1:6)
055100    MOVE 6 TO WS-TRIM-MAXLEN
055200    PERFORM 9100-BUSCAR-INICIO
055300    MOVE SPACES TO WS-UMBRAL-TXT
055400    MOVE WS-TRIM-SOURCE (WS-TRIM-POS:WS-TRIM-LEN) TO WS-UMBRAL-TXT
055500    MOVE WS-TRIM-LEN TO WS-UMBRAL-LEN
055600    IF WS-UMBRAL-TXT (WS-UMBRAL-LEN - 1:2) = '00' THEN
055700        COMPUTE WS-UMBRAL-LEN = WS-UMBRAL-LEN - 3
055800    ELSE
055900        IF WS-UMBRAL-TXT (WS-UMBRAL-LEN:1) = '0' THEN
056000            COMPUTE WS-UMBRAL-LEN = WS-UMBRAL-LEN - 1
056100        END-IF
056200    END-IF
056300    .
056400
056500 9500-ESCRIBIR-LINEA.
056600*    UNICO PUNTO DE ESCRITURA DE "SUMMARY-RPT" -- TODOS LOS
056700*    BLOQUES ARMAN "WS-LINEA" Y PASAN POR AQUI.
056800    MOVE WS-LINEA TO LINEA-SALIDA
056900    WRITE LINEA-SALIDA
057000    .
057100
057200 9000-FIN.
057300*    SIN CODIGO DE RETORNO ESPECIAL -- "WS-ABEND-SW" YA DEJO
057400*    CONSTANCIA POR CONSOLA DE CUALQUIER FALLA DE APERTURA.
057500    GOBACK
057600    .
057700
057800
