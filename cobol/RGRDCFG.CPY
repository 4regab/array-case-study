000100*****************************************************************
000200*    COPY RGRDCFG                                               *
000300*    AUTOR:       T. ARCE                                       *
000400*    DESCRIPCION: REGISTRO DE TRABAJO DEL ESQUEMA DE CALIFICA-  *
000500*                 CION -- PESOS, ESCALA DE LETRA Y UMBRAL DE    *
000600*                 RIESGO YA VALIDADOS.  LOS VALUE SON LOS       *
000700*                 VALORES POR DEFECTO USADOS CUANDO CONFIG-IN   *
000800*                 NO EXISTE O TRAE UN REGISTRO INVALIDO.        *
000900*    01-95  TARCE      CREACION INICIAL.                        *
001000*****************************************************************
001100 01  GRADING-CONFIG.
001200     05  CFG-WEIGHT-QUIZ         PIC 9V9999 VALUE .3000.
001300     05  CFG-WEIGHT-MIDTERM      PIC 9V9999 VALUE .2500.
001400     05  CFG-WEIGHT-FINAL        PIC 9V9999 VALUE .3500.
001500     05  CFG-WEIGHT-ATTEND       PIC 9V9999 VALUE .1000.
001600     05  CFG-WEIGHT-ATTEND-X REDEFINES CFG-WEIGHT-ATTEND
001700                                 PIC X(05).
001800     05  CFG-SCALE-A             PIC S9(3)V99
001900                                 VALUE 90.00.
002000     05  CFG-SCALE-B             PIC S9(3)V99
002100                                 VALUE 80.00.
002200     05  CFG-SCALE-C             PIC S9(3)V99
002300                                 VALUE 70.00.
002400     05  CFG-SCALE-D             PIC S9(3)V99
002500                                 VALUE 60.00.
002600     05  CFG-AT-RISK-THRESH      PIC S9(3)V99
002700                                 VALUE 60.00.
002800     05  CFG-DEFAULTED-SW        PIC X(01) VALUE 'Y'.
002900         88  CFG-IS-DEFAULTED        VALUE 'Y'.
003000         88  CFG-IS-FROM-FILE        VALUE 'N'.
003100     05  FILLER                  PIC X(09).
