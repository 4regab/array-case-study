000100*****************************************************************
000200*    COPY RSTUDNT                                               *
000300*    AUTOR:       T. ARCE                                       *
000400*    DESCRIPCION: REGISTRO DE TRABAJO DEL ALUMNO YA VALIDADO.   *
000500*                 SIN NIVEL 01 PROPIO -- EL PROGRAMA QUE LA     *
000600*                 INCLUYE DECLARA EL 01 (UN SOLO ALUMNO, MODSTUD*
000700*                 LINKAGE) O EL GRUPO OCCURS DE NIVEL 05 (TABLA *
000800*                 STUDENT-TAB, WORKING-STORAGE DE GRADEB01) Y   *
000900*                 ESTA COPY EMPIEZA EN 10 PARA CALZAR EN AMBOS. *
001000*                 INCLUYE INDICADORES DE DATO AUSENTE POR CADA  *
001100*                 CAMPO NUMERICO Y LOS CAMPOS DERIVADOS DE LA   *
001200*                 NOTA (MEDIA DE QUIZZES, NOTA FINAL, LETRA,    *
001300*                 PERCENTIL).  "MISSING" SE GUARDA APARTE DEL   *
001400*                 VALOR -- UN CERO NO ES LO MISMO QUE AUSENTE.  *
001500*    01-95  TARCE      CREACION INICIAL.                        *
001600*    03-98  TARCE  Y2K PIC 9(9) YA ES DE CUATRO DIGITOS DE      *
001700*                 SIGLO EN LOS CAMPOS DE FECHA DEL PROGRAMA     *
001800*                 QUE INCLUYE ESTA COPY; SIN CAMBIO AQUI.       *
001900*****************************************************************
002000     10  STU-ID                  PIC 9(09).
002100     10  STU-ID-X REDEFINES STU-ID
002200                                 PIC X(09).
002300     10  STU-ID-MISSING          PIC X(01).
002400         88  STU-ID-IS-MISSING       VALUE 'Y'.
002500         88  STU-ID-IS-PRESENT       VALUE 'N'.
002600     10  STU-LAST-NAME           PIC X(20).
002700     10  STU-FIRST-NAME          PIC X(20).
002800     10  STU-SECTION             PIC X(10).
002900     10  STU-QUIZ-TAB OCCURS 5 TIMES.
003000         15  STU-QUIZ-VAL        PIC S9(3)V99.
003100         15  STU-QUIZ-VAL-X REDEFINES STU-QUIZ-VAL
003200                                 PIC X(05).
003300         15  STU-QUIZ-MISSING    PIC X(01).
003400             88  STU-QUIZ-IS-MISSING     VALUE 'Y'.
003500             88  STU-QUIZ-IS-PRESENT     VALUE 'N'.
003600     10  STU-MIDTERM-VAL         PIC S9(3)V99.
003700     10  STU-MIDTERM-VAL-X REDEFINES STU-MIDTERM-VAL
003800                                 PIC X(05).
003900     10  STU-MIDTERM-MISSING     PIC X(01).
004000         88  STU-MIDTERM-IS-MISSING  VALUE 'Y'.
004100         88  STU-MIDTERM-IS-PRESENT  VALUE 'N'.
004200     10  STU-FINAL-VAL           PIC S9(3)V99.
004300     10  STU-FINAL-VAL-X REDEFINES STU-FINAL-VAL
004400                                 PIC X(05).
004500     10  STU-FINAL-MISSING       PIC X(01).
004600         88  STU-FINAL-IS-MISSING    VALUE 'Y'.
004700         88  STU-FINAL-IS-PRESENT    VALUE 'N'.
004800     10  STU-ATTEND-VAL          PIC S9(3)V99.
004900     10  STU-ATTEND-VAL-X REDEFINES STU-ATTEND-VAL
005000                                 PIC X(05).
005100     10  STU-ATTEND-MISSING      PIC X(01).
005200         88  STU-ATTEND-IS-MISSING   VALUE 'Y'.
005300         88  STU-ATTEND-IS-PRESENT   VALUE 'N'.
005400     10  STU-DERIVED.
005500         15  STU-QUIZ-AVG        PIC S9(3)V9999.
005600         15  STU-QUIZ-AVG-MISSING
005700                                 PIC X(01).
005800             88  STU-QUIZ-AVG-IS-MISSING VALUE 'Y'.
005900             88  STU-QUIZ-AVG-IS-PRESENT VALUE 'N'.
006000         15  STU-FINAL-GRADE     PIC S9(3)V9999.
006100         15  STU-GRADE-MISSING   PIC X(01).
006200             88  STU-GRADE-IS-MISSING    VALUE 'Y'.
006300             88  STU-GRADE-IS-PRESENT    VALUE 'N'.
006400         15  STU-LETTER-GRADE    PIC X(03).
006500         15  STU-PERCENTILE      PIC S9(3)V99.
006600         15  STU-PCT-RANK-ORD    PIC 9(05) COMP.
006700     10  FILLER                  PIC X(10).
