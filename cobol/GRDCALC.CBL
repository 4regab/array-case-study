000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GRDCALC.
000300 AUTHOR. T. ARCE.
000400 INSTALLATION. DEPTO. DE PROCESO DE DATOS ACADEMICOS.
000500 DATE-WRITTEN. 02/12/95.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DEL DEPARTAMENTO -- NO DISTRIBUIR.
000800*****************************************************************
000900*    AUTOR:       T. ARCE                                       *
001000*    DESCRIPCION: MOTOR DE CALIFICACION.  RECIBE LA TABLA DE    *
001100*                 ALUMNOS EN MEMORIA POR REFERENCIA Y LOS PESOS *
001200*                 Y ESCALA DE "GRADING-CONFIG"; CALCULA PARA    *
001300*                 CADA ALUMNO LA MEDIA DE QUIZZES, LA NOTA      *
001400*                 FINAL PONDERADA Y LA LETRA.  SI FALTA ALGUN   *
001500*                 COMPONENTE (QUIZ-AVG, PARCIAL, FINAL O        *
001600*                 ASISTENCIA) LA NOTA FINAL QUEDA AUSENTE Y LA  *
001700*                 LETRA ES "N/A" -- NO SE SUPONE CERO.          *
001800*                 REENTRANTE: "GRDTAB" LO VUELVE A LLAMAR TRAS  *
001900*                 UNA INSERCION PARA RECALIFICAR TODA LA TABLA. *
002000*    HISTORIAL DE CAMBIOS                                       *
002100*    02-95  TARCE      CREACION INICIAL.                        *
002200*    07-95  TARCE      LA MEDIA DE QUIZZES EXCLUYE LOS AUSENTES *
002300*                 DEL DIVISOR EN VEZ DE CONTARLOS COMO CERO.    *
002400*    03-98  TARCE  Y2K REVISADO -- SIN CAMPOS DE FECHA, SIN     *
002500*                 CAMBIO.                                        *
002600*    09-99  TARCE      TCS-9914  SUBINDICES Y CONTADORES A COMP *
002700*                 PARA CUMPLIR NORMA DE CONTADORES.             *
002800*    05-02  RVEGA      TCS-0233  LA LETRA SE ASIGNA SOBRE EL    *
002900*                 VALOR SIN REDONDEAR DE LA NOTA FINAL, NUNCA   *
003000*                 SOBRE LA CIFRA YA REDONDEADA A 2 DECIMALES.   *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C12 IS CANAL-12.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 01  CT-CONTADORES.
003900     05  CT-QUIZ-SUB             PIC 9(01) COMP.
004000     05  CT-QUIZ-CNT             PIC 9(01) COMP.
004100 01  WS-QUIZ-SUM                 PIC S9(4)V99.
004200 LINKAGE SECTION.
004300 01  STUDENT-COUNT               PIC 9(04) COMP.
004400 01  STUDENT-TABLE-AREA.
004500     05  STUDENT-TAB OCCURS 1 TO 9999 TIMES
004600             DEPENDING ON STUDENT-COUNT
004700             INDEXED BY IX-STU.
004800         COPY RSTUDNT.
004900 COPY RGRDCFG.
005000*****************************************************************
005100*    UNA PASADA COMPLETA SOBRE LA TABLA, ALUMNO POR ALUMNO --
005200*    SIN DEPENDER DEL ORDEN, CADA ALUMNO SE CALIFICA SOLO CON
005300*    SUS PROPIOS DATOS Y LA CONFIGURACION VIGENTE.
005400 PROCEDURE DIVISION USING STUDENT-COUNT STUDENT-TABLE-AREA
005500         GRADING-CONFIG.
005600     PERFORM 1000-INICIO
005700     PERFORM 2000-CALIFICAR THRU 2000-EXIT
005800         VARYING IX-STU FROM 1 BY 1 UNTIL IX-STU > STUDENT-COUNT
005900     PERFORM 9000-FIN
006000     .
006100
006200 1000-INICIO.
006300*    LOS CONTADORES SE REINICIAN AQUI PERO SE VUELVEN A PONER
006400*    EN CERO POR ALUMNO DENTRO DE "2000-CALIFICAR" -- ESTA
006500*    LIMPIEZA INICIAL ES SOLO POR HIGIENE DE PROGRAMA.
006600     INITIALIZE CT-CONTADORES
006700     .
006800
006900*****************************************************************
007000*    2000-CALIFICAR                                              *
007100*    CALIFICA AL ALUMNO DE SUBINDICE IX-STU: MEDIA DE QUIZZES,   *
007200*    NOTA FINAL PONDERADA Y LETRA, O AUSENTE/N-A SI FALTA UN     *
007300*    COMPONENTE.                                                 *
007400*****************************************************************
007500 2000-CALIFICAR.
007600     MOVE ZERO TO WS-QUIZ-SUM
007700     MOVE ZERO TO CT-QUIZ-CNT
007800     PERFORM 2100-SUMAR-QUIZZES THRU 2100-EXIT
007900         VARYING CT-QUIZ-SUB FROM 1 BY 1 UNTIL CT-QUIZ-SUB > 5
008000
008100*    SIN NI UN QUIZ PRESENTE LA MEDIA QUEDA AUSENTE, NO CERO --
008200*    UN ALUMNO SIN QUIZZES NO ES LO MISMO QUE UN ALUMNO CON
008300*    QUIZ PROMEDIO CERO.
008400     IF CT-QUIZ-CNT = ZERO THEN
008500         MOVE ZERO TO STU-QUIZ-AVG (IX-STU)
008600         MOVE 'Y' TO STU-QUIZ-AVG-MISSING (IX-STU)
008700     ELSE
008800         COMPUTE STU-QUIZ-AVG (IX-STU) =
008900             WS-QUIZ-SUM / CT-QUIZ-CNT
009000         MOVE 'N' TO STU-QUIZ-AVG-MISSING (IX-STU)
009100     END-IF
009200
009300*    LOS CUATRO COMPONENTES SON OBLIGATORIOS PARA TENER NOTA
009400*    FINAL -- FALTA UNO SOLO Y YA LA NOTA FINAL ES AUSENTE Y LA
009500*    LETRA "N/A", NUNCA SE SUPONE CERO EN EL COMPONENTE FALTANTE.
009600     IF STU-QUIZ-AVG-IS-MISSING (IX-STU)
009700             OR STU-MIDTERM-IS-MISSING (IX-STU)
009800             OR STU-FINAL-IS-MISSING (IX-STU)
009900             OR STU-ATTEND-IS-MISSING (IX-STU) THEN
010000         MOVE ZERO TO STU-FINAL-GRADE (IX-STU)
010100         MOVE 'Y' TO STU-GRADE-MISSING (IX-STU)
010200         MOVE 'N/A' TO STU-LETTER-GRADE (IX-STU)
010300     ELSE
010400         COMPUTE STU-FINAL-GRADE (IX-STU) =
010500             (STU-QUIZ-AVG (IX-STU) * CFG-WEIGHT-QUIZ)
010600             + (STU-MIDTERM-VAL (IX-STU) * CFG-WEIGHT-MIDTERM)
010700             + (STU-FINAL-VAL (IX-STU) * CFG-WEIGHT-FINAL)
010800             + (STU-ATTEND-VAL (IX-STU) * CFG-WEIGHT-ATTEND)
010900         MOVE 'N' TO STU-GRADE-MISSING (IX-STU)
011000         PERFORM 2300-ASIGNAR-LETRA
011100     END-IF
011200     .
011300 2000-EXIT.
011400     EXIT.
011500
011600 2100-SUMAR-QUIZZES.
011700     IF STU-QUIZ-IS-PRESENT (CT-QUIZ-SUB) THEN
011800         ADD STU-QUIZ-VAL (CT-QUIZ-SUB) TO WS-QUIZ-SUM
011900         ADD 1 TO CT-QUIZ-CNT
012000     END-IF
012100     .
012200 2100-EXIT.
012300     EXIT.
012400
012500*****************************************************************
012600*    2300-ASIGNAR-LETRA                                          *
012700*    ESCALA INCLUSIVA EN CADA UMBRAL (90.00 CON SCALE-A = 90 ES  *
012800*    "A"); LA COMPARACION USA LA NOTA FINAL SIN REDONDEAR.       *
012900*****************************************************************
013000 2300-ASIGNAR-LETRA.
013100     IF STU-FINAL-GRADE (IX-STU) >= CFG-SCALE-A THEN
013200         MOVE 'A' TO STU-LETTER-GRADE (IX-STU)
013300     ELSE
013400         IF STU-FINAL-GRADE (IX-STU) >= CFG-SCALE-B THEN
013500             MOVE 'B' TO STU-LETTER-GRADE (IX-STU)
013600         ELSE
013700             IF STU-FINAL-GRADE (IX-STU) >= CFG-SCALE-C THEN
013800                 MOVE 'C' TO STU-LETTER-GRADE (IX-STU)
013900             ELSE
014000                 IF STU-FINAL-GRADE (IX-STU) >= CFG-SCALE-D THEN
014100                     MOVE 'D' TO STU-LETTER-GRADE (IX-STU)
014200                 ELSE
014300                     MOVE 'F' TO STU-LETTER-GRADE (IX-STU)
014400                 END-IF
014500             END-IF
014600         END-IF
014700     END-IF
014800     .
014900
015000 9000-FIN.
015100*    LA TABLA VUELVE AL LLAMADOR CON TODOS LOS ALUMNOS YA
015200*    CALIFICADOS -- NO HAY NADA MAS QUE DEVOLVER POR LINKAGE.
015300     GOBACK
015400     .
015500
