000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MODSTUD.
000300 AUTHOR. T. ARCE.
000400 INSTALLATION. DEPTO. DE PROCESO DE DATOS ACADEMICOS.
000500 DATE-WRITTEN. 01/12/95.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DEL DEPARTAMENTO -- NO DISTRIBUIR.
000800*****************************************************************
000900*    AUTOR:       T. ARCE                                       *
001000*    DESCRIPCION: MODULO DE ACCESO AL FICHERO STUDENT-IN.       *
001100*                 OPCION 'O' ABRE, 'F' LEE UN REGISTRO Y LO     *
001200*                 VALIDA (RECORTA TEXTO, COMPRUEBA CADA NOTA Y  *
001300*                 EL ID DE ALUMNO), 'C' CIERRA.  NINGUN         *
001400*                 REGISTRO SE RECHAZA POR NOTAS MALAS -- SOLO SE*
001500*                 MARCA EL CAMPO COMO AUSENTE.                  *
001600*    HISTORIAL DE CAMBIOS                                       *
001700*    01-95  TARCE      CREACION INICIAL A PARTIR DE MODALUMN.   *
001800*    06-95  TARCE      VALIDACION DE NOTAS 0-100 CON CLASE      *
001900*                 DIGITO EN VEZ DE IS NUMERIC (RESPETA BLANCOS  *
002000*                 COMO AUSENTE SIN DISPARAR ERROR DE DATOS).    *
002100*    11-96  TARCE      RECORTE DE NOMBRE-APELLIDOS-SECCION      *
002200*                 AL MOVER AL REGISTRO DE TRABAJO.               *
002300*    03-98  TARCE  Y2K PIC 9(9) DEL ID DE ALUMNO NO LLEVA        *
002400*                 COMPONENTE DE FECHA -- SIN CAMBIO.             *
002500*    09-99  TARCE      TCS-9912  CT-STUDENTS-READ A COMP PARA   *
002600*                 CUMPLIR NORMA DE CONTADORES DEL DEPARTAMENTO. *
002700*    05-02  RVEGA      TCS-0231  MENSAJE DE FICHERO VACIO AL    *
002800*                 LLAMADOR EN VEZ DE PARAR AQUI EL PROGRAMA.    *
002900*    08-02  RVEGA      TCS-0237  VALIDACION DE LAS 5 NOTAS DE   *
003000*                 PARCIAL EN PARRAFO PROPIO -- NO EN LINEA,     *
003100*                 PARA CUMPLIR NORMA DE ESTILO DEL DEPARTAMENTO.*
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C12 IS CANAL-12
003700     CLASS DIGITO IS '0' THRU '9'.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT F-STUDENT-IN ASSIGN STUDENT-IN
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS FS-STUDENT.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  F-STUDENT-IN
004600     RECORDING MODE IS F.
004700     COPY RSTDIN.
004800 WORKING-STORAGE SECTION.
004900 01  CT-CONTADORES.
005000     05  CT-STUDENTS-READ        PIC 9(05) COMP.
005100 01  WS-VALIDATE-WORK.
005200     05  WS-VAL-RAW              PIC X(06).
005300     05  WS-VAL-INT-PART         PIC 9(03).
005400     05  WS-VAL-DEC-PART         PIC 9(02).
005500     05  WS-VAL-NUMERIC          PIC S9(3)V99.
005600     05  WS-VAL-RESULT-SW        PIC X(01).
005700         88  WS-VAL-IS-VALID         VALUE 'Y'.
005800         88  WS-VAL-IS-MISSING       VALUE 'N'.
005900     05  WS-VAL-SUBS             PIC 9(01) COMP.
006000 LINKAGE SECTION.
006100 01  L-STUDENT-REC.
006200     COPY RSTUDNT.
006300 01  OPCION                      PIC X(01).
006400 77  FS-STUDENT                  PIC XX.
006500     88  FS-STUDENT-OK               VALUE '00'.
006600     88  FS-STUDENT-EOF               VALUE '10'.
006700*****************************************************************
006800*    IGUAL PATRON DE ENTRADA QUE "MODCONF" -- UN SOLO PUNTO DE
006900*    ENTRADA DESPACHADO POR "OPCION" HACIA ABRIR/LEER/CERRAR.
007000 PROCEDURE DIVISION USING L-STUDENT-REC OPCION FS-STUDENT.
007100     PERFORM 2000-OPCION
007200     PERFORM 9000-END-PROGRAM
007300     .
007400
007500*****************************************************************
007600*    2000-OPCION                                                *
007700*    DESPACHADOR -- 'O' ABRE, 'F' LEE Y VALIDA UN REGISTRO,     *
007800*    'C' CIERRA.                                                 *
007900*****************************************************************
008000 2000-OPCION.
008100     EVALUATE OPCION
008200         WHEN 'O' PERFORM 2100-OPEN
008300         WHEN 'F' PERFORM 2200-VALIDAR-ALUMNO
008400         WHEN 'C' PERFORM 2300-CLOSE
008500         WHEN OTHER DISPLAY '*MOD*STUD*OPCION*INVALIDA*'
008600     END-EVALUATE
008700     .
008800
008900 2100-OPEN.
009000*    STUDENT-IN NO ES OPTIONAL -- SU AUSENCIA ES UN ERROR DE
009100*    OPERACION, NO UN CASO NORMAL COMO EN "MODCONF".
009200     OPEN INPUT F-STUDENT-IN
009300     .
009400
009500*****************************************************************
009600*    2200-VALIDAR-ALUMNO                                        *
009700*    LEE UNA LINEA DE STUDENT-IN, RECORTA TEXTO Y VALIDA CADA   *
009800*    NOTA Y EL ID; DEVUELVE EL REGISTRO DE TRABAJO RELLENO EN   *
009900*    L-STUDENT-REC.  SI EOF, EL LLAMADOR LO VE EN FS-STUDENT.   *
010000*****************************************************************
010100 2200-VALIDAR-ALUMNO.
010200     READ F-STUDENT-IN
010300     IF FS-STUDENT-OK THEN
010400         ADD 1 TO CT-STUDENTS-READ
010500         INITIALIZE L-STUDENT-REC
010600
010700         IF IN-STUDENT-ID IS DIGITO THEN
010800             MOVE IN-STUDENT-ID TO STU-ID
010900             MOVE 'N' TO STU-ID-MISSING
011000         ELSE
011100             MOVE ZERO TO STU-ID
011200             MOVE 'Y' TO STU-ID-MISSING
011300         END-IF
011400
011500*        LOS CAMPOS DE TEXTO YA VIENEN JUSTIFICADOS A LA
011600*        IZQUIERDA EN STUDENT-IN; EL MOVE A UN CAMPO DEL
011700*        MISMO ANCHO DEJA EL RECORTE HECHO SIN FUNCTION TRIM.
011800         MOVE IN-LAST-NAME  TO STU-LAST-NAME
011900         MOVE IN-FIRST-NAME TO STU-FIRST-NAME
012000         MOVE IN-SECTION    TO STU-SECTION
012100
012200         PERFORM 2250-VALIDAR-NOTA-QUIZ THRU 2250-EXIT
012300             VARYING WS-VAL-SUBS FROM 1 BY 1
012400             UNTIL WS-VAL-SUBS > 5
012500
012600*        PARCIAL, FINAL Y ASISTENCIA SE VALIDAN CADA UNO POR
012700*        SEPARADO -- SOLO LOS QUIZZES SE HACEN EN BUCLE PORQUE
012800*        SON CINCO CAMPOS IDENTICOS EN "RSTDIN".
012900         MOVE IN-MIDTERM-SCORE TO WS-VAL-RAW
013000         PERFORM 2400-VALIDAR-NOTA
013100         IF WS-VAL-IS-VALID THEN
013200             MOVE WS-VAL-NUMERIC TO STU-MIDTERM-VAL
013300             MOVE 'N' TO STU-MIDTERM-MISSING
013400         ELSE
013500             MOVE ZERO TO STU-MIDTERM-VAL
013600             MOVE 'Y' TO STU-MIDTERM-MISSING
013700         END-IF
013800
013900         MOVE IN-FINAL-SCORE TO WS-VAL-RAW
014000         PERFORM 2400-VALIDAR-NOTA
014100         IF WS-VAL-IS-VALID THEN
014200             MOVE WS-VAL-NUMERIC TO STU-FINAL-VAL
014300             MOVE 'N' TO STU-FINAL-MISSING
014400         ELSE
014500             MOVE ZERO TO STU-FINAL-VAL
014600             MOVE 'Y' TO STU-FINAL-MISSING
014700         END-IF
014800
014900         MOVE IN-ATTEND-PCT TO WS-VAL-RAW
015000         PERFORM 2400-VALIDAR-NOTA
015100         IF WS-VAL-IS-VALID THEN
015200             MOVE WS-VAL-NUMERIC TO STU-ATTEND-VAL
015300             MOVE 'N' TO STU-ATTEND-MISSING
015400         ELSE
015500             MOVE ZERO TO STU-ATTEND-VAL
015600             MOVE 'Y' TO STU-ATTEND-MISSING
015700         END-IF
015800     ELSE
015900*        EOF NORMAL NO SE AVISA; CUALQUIER OTRO STATUS DE
016000*        LECTURA SI, PORQUE INDICA UN PROBLEMA REAL DE E/S.
016100         IF NOT FS-STUDENT-EOF THEN
016200             DISPLAY '*MOD*STUD*FS-STUDENT*' FS-STUDENT
016300         END-IF
016400     END-IF
016500     .
016600
016700 2250-VALIDAR-NOTA-QUIZ.
016800     MOVE IN-QUIZ-SCORE (WS-VAL-SUBS) TO WS-VAL-RAW
016900     PERFORM 2400-VALIDAR-NOTA
017000     IF WS-VAL-IS-VALID THEN
017100         MOVE WS-VAL-NUMERIC TO STU-QUIZ-VAL (WS-VAL-SUBS)
017200         MOVE 'N' TO STU-QUIZ-MISSING (WS-VAL-SUBS)
017300     ELSE
017400         MOVE ZERO TO STU-QUIZ-VAL (WS-VAL-SUBS)
017500         MOVE 'Y' TO STU-QUIZ-MISSING (WS-VAL-SUBS)
017600     END-IF
017700     .
017800 2250-EXIT.
017900     EXIT.
018000
018100*****************************************************************
018200*    2400-VALIDAR-NOTA                                          *
018300*    UNA NOTA ES VALIDA SI TIENE LA FORMA NNN.NN CON TODO       *
018400*    DIGITO Y EL VALOR CAE ENTRE 0 Y 100 -- SI NO, AUSENTE.     *
018500*    UN CAMPO EN BLANCO ES AUSENTE SIN QUE SEA UN ERROR.        *
018600*****************************************************************
018700 2400-VALIDAR-NOTA.
018800     MOVE 'N' TO WS-VAL-RESULT-SW
018900     MOVE ZERO TO WS-VAL-NUMERIC
019000     IF WS-VAL-RAW NOT = SPACES THEN
019100         IF WS-VAL-RAW (1:3) IS DIGITO
019200                 AND WS-VAL-RAW (4:1) = '.'
019300                 AND WS-VAL-RAW (5:2) IS DIGITO THEN
019400             MOVE WS-VAL-RAW (1:3) TO WS-VAL-INT-PART
019500             MOVE WS-VAL-RAW (5:2) TO WS-VAL-DEC-PART
019600             COMPUTE WS-VAL-NUMERIC =
019700                 WS-VAL-INT-PART + (WS-VAL-DEC-PART / 100)
019800             IF WS-VAL-NUMERIC >= 0 AND WS-VAL-NUMERIC <= 100 THEN
019900                 MOVE 'Y' TO WS-VAL-RESULT-SW
020000             END-IF
020100         END-IF
020200     END-IF
020300     .
020400
020500 2300-CLOSE.
020600*    CIERRE SIMPLE -- SIN NADA QUE VALIDAR AL SALIR.
020700     CLOSE F-STUDENT-IN
020800     .
020900
021000 9000-END-PROGRAM.
021100*    DEVUELVE EL CONTROL CON "L-STUDENT-REC" YA VALIDADO (O EN
021200*    BLANCO/AUSENTE SI EL REGISTRO DE ENTRADA ERA MALO) Y EL
021300*    STATUS DE LECTURA EN "FS-STUDENT" PARA QUE EL LLAMADOR
021400*    DECIDA SI SIGUE LEYENDO.
021500     GOBACK
021600     .
021700
