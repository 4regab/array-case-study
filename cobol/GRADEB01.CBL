000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GRADEB01.
000300 AUTHOR. T. ARCE.
000400 INSTALLATION. DEPTO. DE PROCESO DE DATOS ACADEMICOS.
000500 DATE-WRITTEN. 06/12/95.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DEL DEPARTAMENTO -- NO DISTRIBUIR.
000800*****************************************************************
000900*    AUTOR:       T. ARCE                                       *
001000*    DESCRIPCION: PROGRAMA PRINCIPAL DEL PROCESO BATCH DE       *
001100*                 CALIFICACIONES TRIMESTRALES.  CARGA STUDENT-  *
001200*                 IN Y CONFIG-IN A MEMORIA (VIA "MODSTUD" Y     *
001300*                 "MODCONF"), CALIFICA LA TABLA (VIA "GRDCALC"),*
001400*                 CALCULA ESTADISTICOS GENERALES SOBRE LA NOTA  *
001500*                 FINAL Y LOS SUBCONJUNTOS DE MEJORES/RIESGO    *
001600*                 (VIA "GRDSTAT" Y "GRDTAB"), LA COMPARATIVA    *
001700*                 POR SECCION (VIA "GRDSECT"), Y POR ULTIMO     *
001800*                 PRODUCE EL INFORME RESUMEN Y LOS EXTRACTOS    *
001900*                 (VIA "GRADRPT" Y "GRADEXT").  SI STUDENT-IN   *
002000*                 VIENE VACIO SE AVISA Y NO SE LLAMA A NINGUN   *
002100*                 OTRO MODULO -- NO HAY NADA QUE CALIFICAR.  A  *
002200*                 PARTIR DE TCS-0240 TAMBIEN SE PASAN POR       *
002300*                 "GRDSTAT" CADA QUIZ Y CADA COMPONENTE (MEDIA  *
002400*                 DE QUIZZES, PARCIAL, FINAL, ASISTENCIA) POR   *
002500*                 SEPARADO -- SOLO AVISO POR CONSOLA, SIN LINEA *
002600*                 PROPIA EN EL INFORME RESUMEN.                 *
002700*    HISTORIAL DE CAMBIOS                                       *
002800*    06-95  TARCE      CREACION INICIAL; ORQUESTA MODSTUD,      *
002900*                 MODCONF, GRDCALC, GRDTAB, GRDSTAT, GRDSECT,   *
003000*                 GRADRPT Y GRADEXT.                             *
003100*    11-96  TARCE      TOPE DE 9999 ALUMNOS EN LA TABLA          *
003200*                 VIGILADO AQUI ANTES DE AGREGAR CADA REGISTRO.  *
003300*    03-98  TARCE  Y2K REVISADO -- SIN CAMPOS DE FECHA, SIN     *
003400*                 CAMBIO.                                        *
003500*    09-99  TARCE      TCS-9920  SUBINDICES Y CONTADORES A COMP *
003600*                 PARA CUMPLIR NORMA DE CONTADORES.             *
003700*    05-02  RVEGA      TCS-0236  LOS ATIPICOS DE "GRDSTAT" SOLO *
003800*                 TRAEN EL VALOR -- AQUI SE BUSCA EL PRIMER      *
003900*                 ALUMNO (ORDEN DE ENTRADA) CON ESA NOTA PARA    *
004000*                 EL AVISO POR CONSOLA.                          *
004100*    09-02  RVEGA      TCS-0240  FALTABA EL PASO DE ANALISIS POR *
004200*                 QUIZ Y POR COMPONENTE -- SE AGREGA EL PARRAFO  *
004300*                 5130 QUE LLAMA A "GRDSTAT" UNA VEZ POR CADA    *
004400*                 QUIZ Y POR CADA COMPONENTE (MEDIA DE QUIZZES,  *
004500*                 PARCIAL, FINAL, ASISTENCIA).                   *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C12 IS CANAL-12.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 01  CT-CONTADORES.
005400     05  CT-GRADED               PIC 9(05) COMP.
005500     05  CT-K                    PIC 9(04) COMP.
005600     05  WS-QUIZ-SUB             PIC 9(01) COMP.
005700 01  WS-FOUND-SW                 PIC X(01).
005800     88  WS-STUDENT-FOUND            VALUE 'Y'.
005900     88  WS-FOUND-NOT-FOUND           VALUE 'N'.
006000 01  WS-OPCION-STUDENT           PIC X(01).
006100 77  FS-STUDENT                  PIC XX.
006200     88  FS-STUDENT-OK               VALUE '00'.
006300     88  FS-STUDENT-EOF               VALUE '10'.
006400 01  WS-OPCION-CONFIG            PIC X(01).
006500 77  FS-CONFIG                   PIC XX.
006600     88  FS-CONFIG-OK                VALUE '00'.
006700     88  FS-CONFIG-EOF                VALUE '10'.
006800 01  L-STUDENT-REC.
006900     COPY RSTUDNT.
007000 01  STUDENT-COUNT               PIC 9(04) COMP.
007100 01  STUDENT-TABLE-AREA.
007200     05  STUDENT-TAB OCCURS 1 TO 9999 TIMES
007300             DEPENDING ON STUDENT-COUNT
007400             INDEXED BY IX-STU.
007500         COPY RSTUDNT.
007600 COPY RGRDCFG.
007700 COPY LTABCOM.
007800 COPY LSTATCOM.
007900 COPY LSECCOM.
008000 COPY LRPTCOM.
008100*****************************************************************
008200*    ORQUESTADOR UNICO DEL PROCESO -- CARGA, CALIFICA, ANALIZA
008300*    E INFORMA, EN ESE ORDEN FIJO, SOBRE LA MISMA TABLA EN
008400*    MEMORIA QUE SE PASA POR REFERENCIA A CADA SUBPROGRAMA.
008500 PROCEDURE DIVISION.
008600     PERFORM 1000-INICIO
008700     PERFORM 2000-CARGAR-ALUMNOS
008800     IF STUDENT-COUNT = ZERO THEN
008900         DISPLAY '*GRADEB01*STUDENT-IN*VACIO*'
009000     ELSE
009100         PERFORM 3000-CARGAR-CONFIGURACION
009200         PERFORM 4000-CALIFICAR
009300         PERFORM 5000-ANALIZAR
009400         PERFORM 6000-INFORMAR
009500     END-IF
009600     PERFORM 9000-FIN
009700     .
009800
009900 1000-INICIO.
010000*    UNICO DATO A LIMPIAR ANTES DE CARGAR LA TABLA DE ALUMNOS.
010100     MOVE ZERO TO STUDENT-COUNT
010200     .
010300
010400*****************************************************************
010500*    2000-CARGAR-ALUMNOS                                        *
010600*    ABRE STUDENT-IN VIA "MODSTUD" Y LEE UN REGISTRO VALIDADO   *
010700*    A LA VEZ HASTA EOF, AGREGANDO CADA UNO AL FINAL DE LA      *
010800*    TABLA.  SI LA APERTURA FALLA, LA TABLA QUEDA VACIA.        *
010900*****************************************************************
011000 2000-CARGAR-ALUMNOS.
011100     MOVE 'O' TO WS-OPCION-STUDENT
011200     CALL 'MODSTUD' USING L-STUDENT-REC WS-OPCION-STUDENT
011300         FS-STUDENT
011400     IF FS-STUDENT-OK THEN
011500         PERFORM 2200-LEER-ALUMNO UNTIL FS-STUDENT-EOF
011600         MOVE 'C' TO WS-OPCION-STUDENT
011700         CALL 'MODSTUD' USING L-STUDENT-REC WS-OPCION-STUDENT
011800             FS-STUDENT
011900     END-IF
012000     .
012100
012200 2200-LEER-ALUMNO.
012300     MOVE 'F' TO WS-OPCION-STUDENT
012400     CALL 'MODSTUD' USING L-STUDENT-REC WS-OPCION-STUDENT
012500         FS-STUDENT
012600     IF FS-STUDENT-OK THEN
012700         IF STUDENT-COUNT < 9999 THEN
012800             ADD 1 TO STUDENT-COUNT
012900             SET IX-STU TO STUDENT-COUNT
013000             MOVE L-STUDENT-REC TO STUDENT-TAB (IX-STU)
013100         ELSE
013200             DISPLAY '*GRADEB01*TABLA*ALUMNOS*LLENA*'
013300         END-IF
013400     END-IF
013500     .
013600
013700*****************************************************************
013800*    3000-CARGAR-CONFIGURACION                                  *
013900*    CONFIG-IN ES OPTIONAL -- "MODCONF" DEJA LOS VALUES POR     *
014000*    DEFECTO DE "GRADING-CONFIG" SI NO EXISTE O NO ES VALIDO.   *
014100*****************************************************************
014200 3000-CARGAR-CONFIGURACION.
014300     MOVE 'O' TO WS-OPCION-CONFIG
014400     CALL 'MODCONF' USING GRADING-CONFIG WS-OPCION-CONFIG
014500         FS-CONFIG
014600     MOVE 'F' TO WS-OPCION-CONFIG
014700     CALL 'MODCONF' USING GRADING-CONFIG WS-OPCION-CONFIG
014800         FS-CONFIG
014900     MOVE 'C' TO WS-OPCION-CONFIG
015000     CALL 'MODCONF' USING GRADING-CONFIG WS-OPCION-CONFIG
015100         FS-CONFIG
015200     .
015300
015400 4000-CALIFICAR.
015500     CALL 'GRDCALC' USING STUDENT-COUNT STUDENT-TABLE-AREA
015600         GRADING-CONFIG
015700     .
015800
015900 5000-ANALIZAR.
016000     PERFORM 5100-ESTADISTICAS-GENERALES
016100     PERFORM 5130-ESTADISTICAS-COMPONENTES
016200     PERFORM 5200-TOP-PERFORMERS
016300     PERFORM 5300-EN-RIESGO
016400     PERFORM 5400-COMPARATIVA-SECCION
016500     .
016600
016700*****************************************************************
016800*    5100-ESTADISTICAS-GENERALES                                *
016900*    CARGA LAS NOTAS FINALES DE LOS ALUMNOS CALIFICADOS EN      *
017000*    "LSTATCOM" Y LLAMA A "GRDSTAT"; GUARDA LOS ESTADISTICOS    *
017100*    BASICOS EN "LRPTCOM" Y AVISA POR CONSOLA CADA ATIPICO.     *
017200*****************************************************************
017300 5100-ESTADISTICAS-GENERALES.
017400     MOVE ZERO TO CT-GRADED
017500     PERFORM 5110-CONTAR-CALIFICADOS THRU 5110-EXIT
017600         VARYING IX-STU FROM 1 BY 1 UNTIL IX-STU > STUDENT-COUNT
017700     MOVE CT-GRADED TO ST-VALUE-COUNT
017800     IF ST-VALUE-COUNT = ZERO THEN
017900         INITIALIZE RP-OVERALL-STATS
018000     ELSE
018100         MOVE ZERO TO CT-GRADED
018200         PERFORM 5120-CARGAR-NOTA THRU 5120-EXIT
018300             VARYING IX-STU FROM 1 BY 1
018400             UNTIL IX-STU > STUDENT-COUNT
018500         CALL 'GRDSTAT' USING LSTATCOM-AREA
018600         MOVE ST-MEAN TO RP-MEAN
018700         MOVE ST-MEDIAN TO RP-MEDIAN
018800         MOVE ST-MINIMUM TO RP-MINIMUM
018900         MOVE ST-MAXIMUM TO RP-MAXIMUM
019000         PERFORM 5150-MOSTRAR-ATIPICOS THRU 5150-EXIT
019100             VARYING IX-OUT-CO FROM 1 BY 1
019200             UNTIL IX-OUT-CO > ST-OUTLIER-COUNT
019300     END-IF
019400     .
019500
019600 5110-CONTAR-CALIFICADOS.
019700     IF STU-GRADE-IS-PRESENT (IX-STU) THEN
019800         ADD 1 TO CT-GRADED
019900     END-IF
020000     .
020100 5110-EXIT.
020200     EXIT.
020300
020400 5120-CARGAR-NOTA.
020500     IF STU-GRADE-IS-PRESENT (IX-STU) THEN
020600         ADD 1 TO CT-GRADED
020700         MOVE STU-FINAL-GRADE (IX-STU) TO ST-VALUE (CT-GRADED)
020800     END-IF
020900     .
021000 5120-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400*    5150-MOSTRAR-ATIPICOS                                       *
021500*    "GRDSTAT" SOLO CONOCE VALORES -- AQUI SE BUSCA EN ORDEN     *
021600*    DE ENTRADA EL PRIMER ALUMNO CALIFICADO CON ESA NOTA PARA    *
021700*    IDENTIFICARLO EN EL AVISO.                                  *
021800*****************************************************************
021900 5150-MOSTRAR-ATIPICOS.
022000     SET WS-FOUND-NOT-FOUND TO TRUE
022100     PERFORM 5160-BUSCAR-ALUMNO THRU 5160-EXIT
022200         VARYING IX-STU FROM 1 BY 1
022300         UNTIL IX-STU > STUDENT-COUNT OR WS-STUDENT-FOUND
022400     .
022500 5150-EXIT.
022600     EXIT.
022700
022800 5160-BUSCAR-ALUMNO.
022900     IF STU-GRADE-IS-PRESENT (IX-STU)
023000             AND STU-FINAL-GRADE (IX-STU)
023100                 = ST-OUTLIER-VALUE (IX-OUT-CO) THEN
023200         SET WS-STUDENT-FOUND TO TRUE
023300         DISPLAY '*GRADEB01*ATIPICO*'
023400             ST-OUTLIER-METHOD (IX-OUT-CO)
023500             ' ID ' STU-ID (IX-STU) ' SEC ' STU-SECTION (IX-STU)
023600     END-IF
023700     .
023800 5160-EXIT.
023900     EXIT.
024000
024100*****************************************************************
024200*    5130-ESTADISTICAS-COMPONENTES                              *
024300*    TCS-0240 -- ANALISIS POR QUIZ Y POR COMPONENTE.  "GRDSTAT" *
024400*    NO SABE DE ALUMNOS, SOLO DE VALORES -- AQUI SE ARMA UN      *
024500*    VECTOR DE VALORES POR CADA QUIZ (1 A 5) Y POR CADA          *
024600*    COMPONENTE (MEDIA DE QUIZZES, PARCIAL, FINAL, ASISTENCIA),  *
024700*    EXCLUYENDO EN CADA UNO SUS PROPIOS AUSENTES, Y SE LLAMA A   *
024800*    "GRDSTAT" UNA VEZ POR VECTOR.  NO HAY LINEA PROPIA EN EL    *
024900*    INFORME RESUMEN PARA ESTO, IGUAL QUE LAS ESTADISTICAS DE    *
025000*    LA NOTA FINAL -- SOLO AVISO POR CONSOLA (TCS-0240).         *
025100*****************************************************************
025200 5130-ESTADISTICAS-COMPONENTES.
025300     PERFORM 5131-QUIZ-INDIVIDUAL THRU 5131-EXIT
025400         VARYING WS-QUIZ-SUB FROM 1 BY 1 UNTIL WS-QUIZ-SUB > 5
025500     PERFORM 5132-COMPONENTE-QUIZ-AVG
025600     PERFORM 5133-COMPONENTE-MIDTERM
025700     PERFORM 5134-COMPONENTE-FINAL
025800     PERFORM 5135-COMPONENTE-ASISTENCIA
025900     .
026000
026100 5131-QUIZ-INDIVIDUAL.
026200     MOVE ZERO TO CT-GRADED
026300     PERFORM 5136-CARGAR-VALOR-QUIZ THRU 5136-EXIT
026400         VARYING IX-STU FROM 1 BY 1 UNTIL IX-STU > STUDENT-COUNT
026500     MOVE CT-GRADED TO ST-VALUE-COUNT
026600     IF ST-VALUE-COUNT NOT = ZERO THEN
026700         CALL 'GRDSTAT' USING LSTATCOM-AREA
026800         DISPLAY '*GRADEB01*STATS*QUIZ*' WS-QUIZ-SUB
026900             '*N=' ST-VALUE-COUNT ' MEDIA=' ST-MEAN
027000             ' MEDIANA=' ST-MEDIAN ' DESVEST=' ST-STDDEV
027100     END-IF
027200     .
027300 5131-EXIT.
027400     EXIT.
027500
027600 5136-CARGAR-VALOR-QUIZ.
027700     IF STU-QUIZ-IS-PRESENT (IX-STU, WS-QUIZ-SUB) THEN
027800         ADD 1 TO CT-GRADED
027900         MOVE STU-QUIZ-VAL (IX-STU, WS-QUIZ-SUB)
028000             TO ST-VALUE (CT-GRADED)
028100     END-IF
028200     .
028300 5136-EXIT.
028400     EXIT.
028500
028600 5132-COMPONENTE-QUIZ-AVG.
028700     MOVE ZERO TO CT-GRADED
028800     PERFORM 5137-CARGAR-QUIZ-AVG THRU 5137-EXIT
028900         VARYING IX-STU FROM 1 BY 1 UNTIL IX-STU > STUDENT-COUNT
029000     MOVE CT-GRADED TO ST-VALUE-COUNT
029100     IF ST-VALUE-COUNT NOT = ZERO THEN
029200         CALL 'GRDSTAT' USING LSTATCOM-AREA
029300         DISPLAY '*GRADEB01*STATS*QUIZ-AVG*N=' ST-VALUE-COUNT
029400             ' MEDIA=' ST-MEAN ' MEDIANA=' ST-MEDIAN
029500             ' DESVEST=' ST-STDDEV
029600     END-IF
029700     .
029800
029900 5137-CARGAR-QUIZ-AVG.
030000     IF STU-QUIZ-AVG-IS-PRESENT (IX-STU) THEN
030100         ADD 1 TO CT-GRADED
030200         MOVE STU-QUIZ-AVG (IX-STU) TO ST-VALUE (CT-GRADED)
030300     END-IF
030400     .
030500 5137-EXIT.
030600     EXIT.
030700
030800 5133-COMPONENTE-MIDTERM.
030900     MOVE ZERO TO CT-GRADED
031000     PERFORM 5138-CARGAR-MIDTERM THRU 5138-EXIT
031100         VARYING IX-STU FROM 1 BY 1 UNTIL IX-STU > STUDENT-COUNT
031200     MOVE CT-GRADED TO ST-VALUE-COUNT
031300     IF ST-VALUE-COUNT NOT = ZERO THEN
031400         CALL 'GRDSTAT' USING LSTATCOM-AREA
031500         DISPLAY '*GRADEB01*STATS*MIDTERM*N=' ST-VALUE-COUNT
031600             ' MEDIA=' ST-MEAN ' MEDIANA=' ST-MEDIAN
031700             ' DESVEST=' ST-STDDEV
031800     END-IF
031900     .
032000
032100 5138-CARGAR-MIDTERM.
032200     IF STU-MIDTERM-IS-PRESENT (IX-STU) THEN
032300         ADD 1 TO CT-GRADED
032400         MOVE STU-MIDTERM-VAL (IX-STU) TO ST-VALUE (CT-GRADED)
032500     END-IF
032600     .
032700 5138-EXIT.
032800     EXIT.
032900
033000 5134-COMPONENTE-FINAL.
033100     MOVE ZERO TO CT-GRADED
033200     PERFORM 5139-CARGAR-FINAL THRU 5139-EXIT
033300         VARYING IX-STU FROM 1 BY 1 UNTIL IX-STU > STUDENT-COUNT
033400     MOVE CT-GRADED TO ST-VALUE-COUNT
033500     IF ST-VALUE-COUNT NOT = ZERO THEN
033600         CALL 'GRDSTAT' USING LSTATCOM-AREA
033700         DISPLAY '*GRADEB01*STATS*FINAL*N=' ST-VALUE-COUNT
033800             ' MEDIA=' ST-MEAN ' MEDIANA=' ST-MEDIAN
033900             ' DESVEST=' ST-STDDEV
034000     END-IF
034100     .
034200
034300 5139-CARGAR-FINAL.
034400     IF STU-FINAL-IS-PRESENT (IX-STU) THEN
034500         ADD 1 TO CT-GRADED
034600         MOVE STU-FINAL-VAL (IX-STU) TO ST-VALUE (CT-GRADED)
034700     END-IF
034800     .
034900 5139-EXIT.
035000     EXIT.
035100
035200 5135-COMPONENTE-ASISTENCIA.
035300     MOVE ZERO TO CT-GRADED
035400     PERFORM 5140-CARGAR-ASISTENCIA THRU 5140-EXIT
035500         VARYING IX-STU FROM 1 BY 1 UNTIL IX-STU > STUDENT-COUNT
035600     MOVE CT-GRADED TO ST-VALUE-COUNT
035700     IF ST-VALUE-COUNT NOT = ZERO THEN
035800         CALL 'GRDSTAT' USING LSTATCOM-AREA
035900         DISPLAY '*GRADEB01*STATS*ASISTENCIA*N=' ST-VALUE-COUNT
036000             ' MEDIA=' ST-MEAN ' MEDIANA=' ST-MEDIAN
036100             ' DESVEST=' ST-STDDEV
036200     END-IF
036300     .
036400
036500 5140-CARGAR-ASISTENCIA.
036600     IF STU-ATTEND-IS-PRESENT (IX-STU) THEN
036700         ADD 1 TO CT-GRADED
036800         MOVE STU-ATTEND-VAL (IX-STU) TO ST-VALUE (CT-GRADED)
036900     END-IF
037000     .
037100 5140-EXIT.
037200     EXIT.
037300
037400*****************************************************************
037500*    5200-TOP-PERFORMERS                                         *
037600*    "GRDTAB" OPCION 'T' DEVUELVE LOS SUBINDICES DE LETRA "A"    *
037700*    DESCENDENTE POR NOTA FINAL; SE GUARDAN EN "LRPTCOM" PARA    *
037800*    QUE NO SE PIERDAN EN LA SIGUIENTE LLAMADA A "GRDTAB".       *
037900*****************************************************************
038000 5200-TOP-PERFORMERS.
038100     SET GT-OP-TOP TO TRUE
038200     CALL 'GRDTAB' USING STUDENT-COUNT STUDENT-TABLE-AREA
038300         GRADING-CONFIG LTABCOM-AREA
038400     MOVE GT-RESULT-COUNT TO RP-TOP-COUNT
038500     PERFORM 5210-COPIAR-TOP THRU 5210-EXIT
038600         VARYING CT-K FROM 1 BY 1 UNTIL CT-K > GT-RESULT-COUNT
038700     .
038800
038900 5210-COPIAR-TOP.
039000*    SOLO SE COPIA EL SUBINDICE -- "GRADRPT" Y "GRADEXT" VUELVEN
039100*    A LA TABLA DE ALUMNOS CON EL PARA SACAR NOMBRE Y NOTA.
039200     MOVE GT-RESULT-INDEX (CT-K) TO RP-TOP-STU-IDX (CT-K)
039300     .
039400 5210-EXIT.
039500     EXIT.
039600
039700*****************************************************************
039800*    5300-EN-RIESGO                                              *
039900*    "GRDTAB" OPCION 'R' DEVUELVE LOS SUBINDICES DE LOS          *
040000*    ALUMNOS EN RIESGO, ASCENDENTE POR NOTA FINAL.               *
040100*****************************************************************
040200 5300-EN-RIESGO.
040300     SET GT-OP-AT-RISK TO TRUE
040400     CALL 'GRDTAB' USING STUDENT-COUNT STUDENT-TABLE-AREA
040500         GRADING-CONFIG LTABCOM-AREA
040600     MOVE GT-RESULT-COUNT TO RP-ATRISK-COUNT
040700     PERFORM 5310-COPIAR-RIESGO THRU 5310-EXIT
040800         VARYING CT-K FROM 1 BY 1 UNTIL CT-K > GT-RESULT-COUNT
040900     .
041000
041100 5310-COPIAR-RIESGO.
041200*    MISMA TECNICA QUE "5210-COPIAR-TOP", SOLO QUE CON EL
041300*    RESULTADO DE LA OPCION 'R' DE "GRDTAB".
041400     MOVE GT-RESULT-INDEX (CT-K) TO RP-ATRISK-STU-IDX (CT-K)
041500     .
041600 5310-EXIT.
041700     EXIT.
041800
041900 5400-COMPARATIVA-SECCION.
042000*    "GRDSECT" ARMA SU PROPIA TABLA DE SECCIONES Y LLAMA A
042100*    "GRDSTAT" INTERNAMENTE UNA VEZ POR SECCION -- AQUI SOLO
042200*    SE DELEGA.
042300     CALL 'GRDSECT' USING STUDENT-COUNT STUDENT-TABLE-AREA
042400         LSECCOM-AREA
042500     .
042600
042700*****************************************************************
042800*    6000-INFORMAR                                               *
042900*    INFORME RESUMEN Y EXTRACTOS, EN ESE ORDEN, SOBRE LA TABLA   *
043000*    YA CALIFICADA Y ANALIZADA.                                  *
043100*****************************************************************
043200 6000-INFORMAR.
043300     CALL 'GRADRPT' USING STUDENT-COUNT STUDENT-TABLE-AREA
043400         GRADING-CONFIG LSECCOM-AREA LRPTCOM-AREA
043500     CALL 'GRADEXT' USING STUDENT-COUNT STUDENT-TABLE-AREA
043600         LRPTCOM-AREA
043700     .
043800
043900 9000-FIN.
044000*    ULTIMO PARRAFO DEL PROGRAMA PRINCIPAL -- TERMINA EL JOB.
044100     STOP RUN
044200     .
044300
