000100*****************************************************************
000200*    COPY RGRDEXT                                               *
000300*    AUTOR:       T. ARCE                                       *
000400*    DESCRIPCION: LINEA DE SALIDA PARA LOS EXTRACTOS ATRISK-OUT *
000500*                 Y SECTION-OUT.  MISMOS CAMPOS QUE EL REGISTRO *
000600*                 DE ENTRADA EN EL MISMO ORDEN, MAS LA NOTA     *
000700*                 FINAL REDONDEADA A DOS DECIMALES Y LA LETRA.  *
000800*                 CADA CAMPO NUMERICO AUSENTE SALE EN BLANCO --*
000900*                 LAS VISTAS -B REDEFINEN EL EDITADO A ALFA     *
001000*                 PARA PODER MOVER SPACES SIN VIOLAR EL PICTURE.*
001100*    01-95  TARCE      CREACION INICIAL.                        *
001200*****************************************************************
001300 01  EXTRACT-LINE.
001400     05  EXT-STUDENT-ID          PIC Z(8)9.
001500     05  FILLER                  PIC X(01).
001600     05  EXT-LAST-NAME           PIC X(20).
001700     05  FILLER                  PIC X(01).
001800     05  EXT-FIRST-NAME          PIC X(20).
001900     05  FILLER                  PIC X(01).
002000     05  EXT-SECTION             PIC X(10).
002100     05  FILLER                  PIC X(01).
002200     05  EXT-QUIZ-ED OCCURS 5 TIMES.
002300         10  EXT-QUIZ            PIC ZZ9.99.
002400         10  EXT-QUIZ-B REDEFINES EXT-QUIZ
002500                                 PIC X(06).
002600     05  FILLER                  PIC X(01).
002700     05  EXT-MIDTERM             PIC ZZ9.99.
002800     05  EXT-MIDTERM-B REDEFINES EXT-MIDTERM
002900                                 PIC X(06).
003000     05  FILLER                  PIC X(01).
003100     05  EXT-FINAL               PIC ZZ9.99.
003200     05  EXT-FINAL-B REDEFINES EXT-FINAL
003300                                 PIC X(06).
003400     05  FILLER                  PIC X(01).
003500     05  EXT-ATTEND              PIC ZZ9.99.
003600     05  EXT-ATTEND-B REDEFINES EXT-ATTEND
003700                                 PIC X(06).
003800     05  FILLER                  PIC X(01).
003900     05  EXT-FINAL-GRADE         PIC ZZ9.99.
004000     05  EXT-FINAL-GRADE-B REDEFINES EXT-FINAL-GRADE
004100                                 PIC X(06).
004200     05  FILLER                  PIC X(01).
004300     05  EXT-LETTER-GRADE        PIC X(03).
004400     05  FILLER                  PIC X(07).
