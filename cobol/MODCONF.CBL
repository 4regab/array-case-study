000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MODCONF.
000300 AUTHOR. T. ARCE.
000400 INSTALLATION. DEPTO. DE PROCESO DE DATOS ACADEMICOS.
000500 DATE-WRITTEN. 01/12/95.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DEL DEPARTAMENTO -- NO DISTRIBUIR.
000800*****************************************************************
000900*    AUTOR:       T. ARCE                                       *
001000*    DESCRIPCION: MODULO DE ACCESO AL FICHERO CONFIG-IN (PESOS  *
001100*                 DE CALIFICACION, ESCALA DE LETRA Y UMBRAL DE  *
001200*                 RIESGO).  FICHERO OPTIONAL -- SI NO EXISTE O  *
001300*                 EL REGISTRO NO ES VALIDO SE DEJAN LOS VALORES *
001400*                 POR DEFECTO YA CARGADOS EN GRADING-CONFIG.    *
001500*    HISTORIAL DE CAMBIOS                                       *
001600*    01-95  TARCE      CREACION INICIAL A PARTIR DE MODNOTAS.   *
001700*    06-95  TARCE      SELECT OPTIONAL PARA QUE LA AUSENCIA DEL *
001800*                 FICHERO NO SEA UN ERROR DE APERTURA.          *
001900*    03-98  TARCE  Y2K REVISADO -- ESTA COPY NO TIENE CAMPOS DE *
002000*                 FECHA, SIN CAMBIO.                             *
002100*    09-99  TARCE      TCS-9913  CONTADOR DE VALIDACION A COMP  *
002200*                 PARA CUMPLIR NORMA DE CONTADORES.             *
002300*    05-02  RVEGA      TCS-0232  SUMA DE PESOS EXACTA A 1,0000  *
002400*                 EXIGIDA ANTES DE ACEPTAR EL REGISTRO -- SI NO *
002500*                 CUADRA SE QUEDA CON EL DEFECTO COMPLETO.      *
002600*    08-02  RVEGA      TCS-0238  VISTA ALFA DE WS-WEIGHT-TOTAL  *
002700*                 PARA EL AVISO POR CONSOLA CUANDO LOS PESOS NO *
002800*                 SUMAN 1,0000 EXACTO.                         *
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C12 IS CANAL-12
003400     CLASS DIGITO IS '0' THRU '9'.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT OPTIONAL F-CONFIG-IN ASSIGN CONFIG-IN
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS FS-CONFIG.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  F-CONFIG-IN
004300     RECORDING MODE IS F.
004400     COPY RCFGIN.
004500 WORKING-STORAGE SECTION.
004600 01  CT-CONTADORES.
004700     05  CT-CONFIG-VALIDACIONES  PIC 9(01) COMP.
004800 01  WS-CONFIG-VALID-SW          PIC X(01).
004900     88  WS-CONFIG-IS-VALID          VALUE 'Y'.
005000     88  WS-CONFIG-NOT-VALID         VALUE 'N'.
005100 01  WS-VALIDATE-WORK.
005200     05  WS-VAL-RAW              PIC X(06).
005300     05  WS-VAL-RESULT-SW        PIC X(01).
005400         88  WS-VAL-IS-VALID         VALUE 'Y'.
005500         88  WS-VAL-IS-MISSING       VALUE 'N'.
005600 01  WS-WEIGHT-WORK.
005700     05  WS-WGT-RAW              PIC X(06).
005800     05  WS-WGT-INT-PART         PIC 9(01).
005900     05  WS-WGT-DEC-PART         PIC 9(04).
006000     05  WS-WGT-NUMERIC          PIC 9V9999.
006100 01  WS-SCALE-WORK.
006200     05  WS-SCL-RAW              PIC X(06).
006300     05  WS-SCL-INT-PART         PIC 9(03).
006400     05  WS-SCL-DEC-PART         PIC 9(02).
006500     05  WS-SCL-NUMERIC          PIC S9(3)V99.
006600     COPY RGRDCFG
006700         REPLACING ==GRADING-CONFIG== BY ==WS-NEW-CONFIG==.
006800 01  WS-WEIGHT-TOTAL             PIC 9V9999.
006900 01  WS-WEIGHT-TOTAL-X REDEFINES WS-WEIGHT-TOTAL
007000                                 PIC X(05).
007100 LINKAGE SECTION.
007200     COPY RGRDCFG.
007300 01  OPCION                      PIC X(01).
007400 77  FS-CONFIG                   PIC XX.
007500     88  FS-CONFIG-OK                VALUE '00'.
007600     88  FS-CONFIG-EOF                VALUE '10'.
007700*****************************************************************
007800 PROCEDURE DIVISION USING GRADING-CONFIG OPCION FS-CONFIG.
007900*    UN SOLO PARRAFO DE ENTRADA -- "OPCION" LA MANDA EL QUE
008000*    LLAMA (GRADEB01 U OTRO) SEGUN QUIERA ABRIR, LEER O CERRAR.
008100     PERFORM 2000-OPCION
008200     PERFORM 9000-END-PROGRAM
008300     .
008400
008500*****************************************************************
008600*    2000-OPCION                                                *
008700*    DESPACHADOR DE LA UNICA ENTRADA DEL MODULO -- 'O' ABRE,    *
008800*    'F' LEE Y VALIDA, 'C' CIERRA.  CUALQUIER OTRA LETRA ES     *
008900*    ERROR DE PROGRAMACION DEL QUE LLAMA, NO DEL FICHERO.       *
009000*****************************************************************
009100 2000-OPCION.
009200     EVALUATE OPCION
009300         WHEN 'O' PERFORM 2100-OPEN
009400         WHEN 'F' PERFORM 2200-LEER-CONFIG
009500         WHEN 'C' PERFORM 2300-CLOSE
009600         WHEN OTHER DISPLAY '*MOD*CONF*OPCION*INVALIDA*'
009700     END-EVALUATE
009800     .
009900
010000 2100-OPEN.
010100*    "OPTIONAL" EN EL SELECT -- SI EL FICHERO NO EXISTE LA
010200*    APERTURA NO FALLA, SOLO SE VE EN EL READ DE MAS ABAJO.
010300     OPEN INPUT F-CONFIG-IN
010400     .
010500
010600*****************************************************************
010700*    2200-LEER-CONFIG                                           *
010800*    LEE EL UNICO REGISTRO DE CONFIG-IN Y LO VALIDA CAMPO A     *
010900*    CAMPO.  SI EL FICHERO NO EXISTE (EOF INMEDIATO), SI EL     *
011000*    REGISTRO TRAE UN CAMPO INVALIDO, O SI LOS PESOS NO SUMAN   *
011100*    1,0000 EXACTO, GRADING-CONFIG SE QUEDA CON SUS VALUES.     *
011200*****************************************************************
011300 2200-LEER-CONFIG.
011400     READ F-CONFIG-IN
011500     IF FS-CONFIG-OK THEN
011600         ADD 1 TO CT-CONFIG-VALIDACIONES
011700         INITIALIZE WS-NEW-CONFIG
011800         MOVE ZERO TO WS-WEIGHT-TOTAL
011900         MOVE 'Y' TO WS-CONFIG-VALID-SW
012000
012100*        LOS CUATRO PESOS SE VALIDAN Y SE SUMAN A LA VEZ PARA
012200*        PODER COMPARAR EL TOTAL CONTRA 1,0000 MAS ABAJO.
012300         MOVE IN-WEIGHT-QUIZ TO WS-WGT-RAW
012400         PERFORM 2400-VALIDAR-PESO
012500         IF WS-VAL-IS-VALID THEN
012600             MOVE WS-WGT-NUMERIC
012700               TO CFG-WEIGHT-QUIZ OF WS-NEW-CONFIG
012800             ADD WS-WGT-NUMERIC TO WS-WEIGHT-TOTAL
012900         ELSE
013000             MOVE 'N' TO WS-CONFIG-VALID-SW
013100         END-IF
013200
013300         MOVE IN-WEIGHT-MIDTERM TO WS-WGT-RAW
013400         PERFORM 2400-VALIDAR-PESO
013500         IF WS-VAL-IS-VALID THEN
013600             MOVE WS-WGT-NUMERIC
013700               TO CFG-WEIGHT-MIDTERM OF WS-NEW-CONFIG
013800             ADD WS-WGT-NUMERIC TO WS-WEIGHT-TOTAL
013900         ELSE
014000             MOVE 'N' TO WS-CONFIG-VALID-SW
014100         END-IF
014200
014300         MOVE IN-WEIGHT-FINAL TO WS-WGT-RAW
014400         PERFORM 2400-VALIDAR-PESO
014500         IF WS-VAL-IS-VALID THEN
014600             MOVE WS-WGT-NUMERIC
014700               TO CFG-WEIGHT-FINAL OF WS-NEW-CONFIG
014800             ADD WS-WGT-NUMERIC TO WS-WEIGHT-TOTAL
014900         ELSE
015000             MOVE 'N' TO WS-CONFIG-VALID-SW
015100         END-IF
015200
015300         MOVE IN-WEIGHT-ATTEND TO WS-WGT-RAW
015400         PERFORM 2400-VALIDAR-PESO
015500         IF WS-VAL-IS-VALID THEN
015600             MOVE WS-WGT-NUMERIC
015700               TO CFG-WEIGHT-ATTEND OF WS-NEW-CONFIG
015800             ADD WS-WGT-NUMERIC TO WS-WEIGHT-TOTAL
015900         ELSE
016000             MOVE 'N' TO WS-CONFIG-VALID-SW
016100         END-IF
016200
016300         IF WS-WEIGHT-TOTAL NOT = 1.0000 THEN
016400             MOVE 'N' TO WS-CONFIG-VALID-SW
016500             DISPLAY '*MOD*CONF*PESOS*NO*SUMAN*1,0000*'
016600                 WS-WEIGHT-TOTAL-X
016700         END-IF
016800
016900*        ESCALA DE LETRA Y UMBRAL DE RIESGO -- CADA UNO SE
017000*        VALIDA POR SEPARADO, SIN SUMA CRUZADA ENTRE ELLOS.
017100         MOVE IN-SCALE-A TO WS-SCL-RAW
017200         PERFORM 2500-VALIDAR-ESCALA
017300         IF WS-VAL-IS-VALID THEN
017400             MOVE WS-SCL-NUMERIC TO CFG-SCALE-A OF WS-NEW-CONFIG
017500         ELSE
017600             MOVE 'N' TO WS-CONFIG-VALID-SW
017700         END-IF
017800
017900         MOVE IN-SCALE-B TO WS-SCL-RAW
018000         PERFORM 2500-VALIDAR-ESCALA
018100         IF WS-VAL-IS-VALID THEN
018200             MOVE WS-SCL-NUMERIC TO CFG-SCALE-B OF WS-NEW-CONFIG
018300         ELSE
018400             MOVE 'N' TO WS-CONFIG-VALID-SW
018500         END-IF
018600
018700         MOVE IN-SCALE-C TO WS-SCL-RAW
018800         PERFORM 2500-VALIDAR-ESCALA
018900         IF WS-VAL-IS-VALID THEN
019000             MOVE WS-SCL-NUMERIC TO CFG-SCALE-C OF WS-NEW-CONFIG
019100         ELSE
019200             MOVE 'N' TO WS-CONFIG-VALID-SW
019300         END-IF
019400
019500         MOVE IN-SCALE-D TO WS-SCL-RAW
019600         PERFORM 2500-VALIDAR-ESCALA
019700         IF WS-VAL-IS-VALID THEN
019800             MOVE WS-SCL-NUMERIC TO CFG-SCALE-D OF WS-NEW-CONFIG
019900         ELSE
020000             MOVE 'N' TO WS-CONFIG-VALID-SW
020100         END-IF
020200
020300         MOVE IN-AT-RISK-THRESH TO WS-SCL-RAW
020400         PERFORM 2500-VALIDAR-ESCALA
020500         IF WS-VAL-IS-VALID THEN
020600             MOVE WS-SCL-NUMERIC
020700               TO CFG-AT-RISK-THRESH OF WS-NEW-CONFIG
020800         ELSE
020900             MOVE 'N' TO WS-CONFIG-VALID-SW
021000         END-IF
021100
021200         IF WS-CONFIG-IS-VALID THEN
021300             MOVE WS-NEW-CONFIG TO GRADING-CONFIG
021400             MOVE 'N' TO CFG-DEFAULTED-SW OF GRADING-CONFIG
021500         ELSE
021600             DISPLAY '*MOD*CONF*REGISTRO*INVALIDO*DEFECTOS*'
021700         END-IF
021800     ELSE
021900*        EOF ES EL CASO NORMAL DE "FICHERO AUSENTE" -- SOLO SE
022000*        AVISA POR CONSOLA SI EL STATUS ES OTRO DISTINTO DE EOF.
022100         IF NOT FS-CONFIG-EOF THEN
022200             DISPLAY '*MOD*CONF*FS-CONFIG*' FS-CONFIG
022300         END-IF
022400     END-IF
022500     .
022600
022700*****************************************************************
022800*    2400-VALIDAR-PESO                                          *
022900*    UN PESO ES VALIDO SI TIENE LA FORMA N.NNNN CON TODO        *
023000*    DIGITO -- EL VALOR YA CAE ENTRE 0 Y 1 POR EL PICTURE.      *
023100*****************************************************************
023200 2400-VALIDAR-PESO.
023300     MOVE 'N' TO WS-VAL-RESULT-SW
023400     MOVE ZERO TO WS-WGT-NUMERIC
023500     IF WS-WGT-RAW (1:1) IS DIGITO
023600             AND WS-WGT-RAW (2:1) = '.'
023700             AND WS-WGT-RAW (3:4) IS DIGITO THEN
023800         MOVE WS-WGT-RAW (1:1) TO WS-WGT-INT-PART
023900         MOVE WS-WGT-RAW (3:4) TO WS-WGT-DEC-PART
024000         COMPUTE WS-WGT-NUMERIC =
024100             WS-WGT-INT-PART + (WS-WGT-DEC-PART / 10000)
024200         IF WS-WGT-NUMERIC <= 1.0000 THEN
024300             MOVE 'Y' TO WS-VAL-RESULT-SW
024400         END-IF
024500     END-IF
024600     .
024700
024800*****************************************************************
024900*    2500-VALIDAR-ESCALA                                        *
025000*    UN VALOR DE ESCALA/UMBRAL ES VALIDO SI TIENE LA FORMA      *
025100*    NNN.NN CON TODO DIGITO.                                    *
025200*****************************************************************
025300 2500-VALIDAR-ESCALA.
025400     MOVE 'N' TO WS-VAL-RESULT-SW
025500     MOVE ZERO TO WS-SCL-NUMERIC
025600     IF WS-SCL-RAW (1:3) IS DIGITO
025700             AND WS-SCL-RAW (4:1) = '.'
025800             AND WS-SCL-RAW (5:2) IS DIGITO THEN
025900         MOVE WS-SCL-RAW (1:3) TO WS-SCL-INT-PART
026000         MOVE WS-SCL-RAW (5:2) TO WS-SCL-DEC-PART
026100         COMPUTE WS-SCL-NUMERIC =
026200             WS-SCL-INT-PART + (WS-SCL-DEC-PART / 100)
026300         MOVE 'Y' TO WS-VAL-RESULT-SW
026400     END-IF
026500     .
026600
026700 2300-CLOSE.
026800*    CIERRE SIMPLE -- SIN NADA QUE VALIDAR AL SALIR.
026900     CLOSE F-CONFIG-IN
027000     .
027100
027200 9000-END-PROGRAM.
027300*    DEVUELVE EL CONTROL A QUIEN LLAMO CON "GRADING-CONFIG" YA
027400*    SEA VALIDADO O CON SUS VALUES POR DEFECTO INTACTOS.
027500     GOBACK
027600     .
027700
