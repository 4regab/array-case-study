000100*****************************************************************
000200*    COPY LSECCOM                                               *
000300*    AUTOR:       T. ARCE                                       *
000400*    DESCRIPCION: AREA DE COMUNICACION ENTRE "GRADEB01" Y       *
000500*                 "GRDSECT" (COMPARATIVA POR SECCION).  GRDSECT *
000600*                 DEVUELVE UNA ENTRADA POR CADA SECCION DISTINTA*
000700*                 ENCONTRADA EN LA TABLA DE ALUMNOS, EN ORDEN   *
000800*                 ASCENDENTE DE CODIGO, CON SU CONTEO, SU       *
000900*                 DISTRIBUCION DE LETRA Y SUS ESTADISTICOS DE   *
001000*                 NOTA FINAL (CALCULADOS LLAMANDO A "GRDSTAT"). *
001100*    01-95  TARCE      CREACION INICIAL.                        *
001200*****************************************************************
001300 01  LSECCOM-AREA.
001400     05  SC-SECTION-COUNT        PIC 9(04) COMP.
001500     05  SC-RETURN-CODE          PIC 9(01).
001600         88  SC-ALL-OK               VALUE 0.
001700         88  SC-NO-SECTIONS          VALUE 1.
001800     05  SC-SECTION-TAB
001900             OCCURS 1 TO 500 TIMES DEPENDING ON SC-SECTION-COUNT
002000             ASCENDING KEY IS SC-SECTION-CODE
002100             INDEXED BY IX-SC-CO.
002200         10  SC-SECTION-CODE     PIC X(10).
002300         10  SC-STUDENT-COUNT    PIC 9(04) COMP.
002400         10  SC-LETTER-COUNTS.
002500             15  SC-COUNT-A      PIC 9(04) COMP.
002600             15  SC-COUNT-B      PIC 9(04) COMP.
002700             15  SC-COUNT-C      PIC 9(04) COMP.
002800             15  SC-COUNT-D      PIC 9(04) COMP.
002900             15  SC-COUNT-F      PIC 9(04) COMP.
003000         10  SC-STATS.
003100             15  SC-MEAN         PIC S9(3)V9999.
003200             15  SC-MEDIAN       PIC S9(3)V9999.
003300             15  SC-MODE         PIC S9(3)V9999.
003400             15  SC-VARIANCE     PIC S9(5)V9999.
003500             15  SC-STDDEV       PIC S9(3)V9999.
003600             15  SC-MINIMUM      PIC S9(3)V9999.
003700             15  SC-MAXIMUM      PIC S9(3)V9999.
003800             15  SC-RANGE        PIC S9(3)V9999.
003900         10  FILLER              PIC X(06).
004000     05  FILLER                  PIC X(06).
