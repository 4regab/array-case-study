000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GRADEXT.
000300 AUTHOR. T. ARCE.
000400 INSTALLATION. DEPTO. DE PROCESO DE DATOS ACADEMICOS.
000500 DATE-WRITTEN. 02/12/95.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DEL DEPARTAMENTO -- NO DISTRIBUIR.
000800*****************************************************************
000900*    AUTOR:       T. ARCE                                       *
001000*    DESCRIPCION: EXTRACTOS PLANOS "ATRISK-OUT" Y "SECTION-OUT" *
001100*                 A PARTIR DE LA TABLA DE ALUMNOS YA CALIFICADA *
001200*                 POR "GRDCALC".  EL DE RIESGO SALE EN EL ORDEN *
001300*                 ASCENDENTE DE NOTA FINAL QUE YA DEJO ARMADO   *
001400*                 "GRDTAB" (OPCION 'R') EN "LRPTCOM"; EL DE      *
001500*                 SECCIONES LLEVA TODOS LOS ALUMNOS DE CADA     *
001600*                 SECCION (TENGAN O NO NOTA FINAL), AGRUPADOS   *
001700*                 POR SECCION EN ORDEN ASCENDENTE DE CODIGO Y   *
001800*                 EN ORDEN DE ENTRADA DENTRO DE CADA SECCION,   *
001900*                 TODOS EN UN SOLO FICHERO "SECTION-OUT".        *
002000*    HISTORIAL DE CAMBIOS                                        *
002100*    02-95  TARCE      CREACION INICIAL A PARTIR DEL PATRON DE   *
002200*                 VARIOS FD DE SALIDA DE CCPRAC02.               *
002300*    03-98  TARCE  Y2K REVISADO -- SIN CAMPOS DE FECHA, SIN      *
002400*                 CAMBIO.                                        *
002500*    09-99  TARCE      TCS-9919  SUBINDICES Y CONTADORES A COMP  *
002600*                 PARA CUMPLIR NORMA DE CONTADORES.              *
002700*    09-02  RVEGA      TCS-0241  "CT-RIESGO" Y "CT-SECCIONES"    *
002800*                 SE CONTABAN PERO NUNCA SE MOSTRABAN AL         *
002900*                 OPERADOR -- SE AGREGA AVISO POR CONSOLA AL     *
003000*                 CERRAR LOS DOS FICHEROS DE SALIDA CON EL       *
003100*                 TOTAL DE REGISTROS ESCRITOS EN CADA UNO.       *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C12 IS CANAL-12.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT F-ATRISK-OUT ASSIGN ATRISK-OUT
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS FS-ATRISK.
004200
004300     SELECT F-SECTION-OUT ASSIGN SECTION-OUT
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS FS-SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  F-ATRISK-OUT
005000     LABEL RECORDS ARE STANDARD.
005100 01  ATRISK-REC                  PIC X(132).
005200
005300 FD  F-SECTION-OUT
005400     LABEL RECORDS ARE STANDARD.
005500 01  SECTION-REC                 PIC X(132).
005600
005700 WORKING-STORAGE SECTION.
005800 01  CT-CONTADORES.
005900     05  CT-I                    PIC 9(05) COMP.
006000     05  CT-K                    PIC 9(04) COMP.
006100     05  CT-INS-POS              PIC 9(04) COMP.
006200     05  CT-RIESGO               PIC 9(05) COMP.
006300     05  CT-SECCIONES            PIC 9(05) COMP.
006400
006500 01  FS-ATRISK                   PIC XX.
006600     88  FS-ATRISK-OK                VALUE '00'.
006700
006800 01  FS-SECTION                  PIC XX.
006900     88  FS-SECTION-OK               VALUE '00'.
007000
007100 01  WS-ABEND-SW                 PIC X(01).
007200     88  WS-ABEND-SI                 VALUE 'Y'.
007300     88  WS-ABEND-NO                 VALUE 'N'.
007400
007500 01  WS-FOUND-SW                 PIC X(01).
007600     88  WS-SECTION-FOUND            VALUE 'Y'.
007700     88  WS-FOUND-NOT-FOUND           VALUE 'N'.
007800 01  WS-SEARCH-DONE-SW           PIC X(01).
007900     88  WS-SEARCH-DONE               VALUE 'Y'.
008000     88  WS-SEARCH-NOT-DONE            VALUE 'N'.
008100
008200 01  WS-SECTION-LIST.
008300     05  WS-SECTION-COUNT        PIC 9(04) COMP.
008400     05  WS-SECTION-TAB OCCURS 1 TO 500 TIMES
008500             DEPENDING ON WS-SECTION-COUNT
008600             INDEXED BY IX-SECL.
008700         10  WS-SECTION-CODE     PIC X(10).
008800
008900 COPY RGRDEXT.
009000
009100 01  WS-GRADO-2DEC               PIC S9(3)V99.
009200
009300 LINKAGE SECTION.
009400 01  STUDENT-COUNT               PIC 9(04) COMP.
009500 01  STUDENT-TABLE-AREA.
009600     05  STUDENT-TAB OCCURS 1 TO 9999 TIMES
009700             DEPENDING ON STUDENT-COUNT
009800             INDEXED BY IX-STU.
009900         COPY RSTUDNT.
010000     COPY LRPTCOM.
010100*****************************************************************
010200*    SI CUALQUIERA DE LOS DOS FICHEROS DE SALIDA NO ABRE, NO SE
010300*    ESCRIBE NADA EN NINGUNO DE LOS DOS -- TODO O NADA.
010400 PROCEDURE DIVISION USING STUDENT-COUNT STUDENT-TABLE-AREA
010500         LRPTCOM-AREA.
010600     PERFORM 1000-INICIO
010700     IF WS-ABEND-NO THEN
010800         PERFORM 2000-EXTRAER-RIESGO
010900         PERFORM 3000-CONSTRUIR-SECCIONES
011000         PERFORM 4000-EXTRAER-SECCIONES
011100         PERFORM 8000-CERRAR
011200     END-IF
011300     PERFORM 9000-FIN
011400     .
011500
011600*****************************************************************
011700*    1000-INICIO                                                *
011800*    ABRE LOS DOS FICHEROS DE SALIDA Y PONE EN CERO LOS          *
011900*    CONTADORES DE REGISTROS ESCRITOS Y LA LISTA DE SECCIONES.  *
012000*****************************************************************
012100 1000-INICIO.
012200     MOVE 'N' TO WS-ABEND-SW
012300     MOVE ZERO TO CT-RIESGO CT-SECCIONES WS-SECTION-COUNT
012400     OPEN OUTPUT F-ATRISK-OUT
012500     IF NOT FS-ATRISK-OK THEN
012600         DISPLAY '*GRADEXT*FS-ATRISK*' FS-ATRISK
012700         MOVE 'Y' TO WS-ABEND-SW
012800     END-IF
012900     OPEN OUTPUT F-SECTION-OUT
013000     IF NOT FS-SECTION-OK THEN
013100         DISPLAY '*GRADEXT*FS-SECTION*' FS-SECTION
013200         MOVE 'Y' TO WS-ABEND-SW
013300     END-IF
013400     .
013500
013600*****************************************************************
013700*    2000-EXTRAER-RIESGO                                         *
013800*    "LRPTCOM" YA TRAE, DE LA LLAMADA DE "GRDEB01" A "GRDTAB"    *
013900*    CON OPCION 'R', LOS SUBINDICES DE LOS ALUMNOS EN RIESGO     *
014000*    ORDENADOS ASCENDENTE POR NOTA FINAL -- AQUI SOLO SE         *
014100*    RECORREN Y SE ESCRIBEN.                                     *
014200*****************************************************************
014300 2000-EXTRAER-RIESGO.
014400     PERFORM 2100-ESCRIBIR-RIESGO THRU 2100-EXIT
014500         VARYING IX-RP-RISK FROM 1 BY 1
014600             UNTIL IX-RP-RISK > RP-ATRISK-COUNT
014700     .
014800
014900 2100-ESCRIBIR-RIESGO.
015000     SET IX-STU TO RP-ATRISK-STU-IDX (IX-RP-RISK)
015100     PERFORM 5000-ARMAR-LINEA
015200     MOVE EXTRACT-LINE TO ATRISK-REC
015300     WRITE ATRISK-REC
015400     ADD 1 TO CT-RIESGO
015500     .
015600 2100-EXIT.
015700     EXIT.
015800
015900*****************************************************************
016000*    3000-CONSTRUIR-SECCIONES                                    *
016100*    TABLA DE CODIGOS DE SECCION DISTINTOS, ASCENDENTE, DE       *
016200*    TODOS LOS ALUMNOS (TENGAN O NO NOTA FINAL); SECCION EN      *
016300*    BLANCO NO CUENTA.  MISMA TECNICA DE BUSQUEDA-O-INSERCION    *
016400*    QUE "GRDSECT", SIN ACUMULAR ESTADISTICOS AQUI.              *
016500*****************************************************************
016600 3000-CONSTRUIR-SECCIONES.
016700     PERFORM 3100-PROCESAR-ALUMNO THRU 3100-EXIT
016800         VARYING CT-I FROM 1 BY 1 UNTIL CT-I > STUDENT-COUNT
016900     .
017000
017100 3100-PROCESAR-ALUMNO.
017200     IF STU-SECTION (CT-I) NOT = SPACES THEN
017300         PERFORM 3200-BUSCAR-O-INSERTAR
017400     END-IF
017500     .
017600 3100-EXIT.
017700     EXIT.
017800
017900*    INSERCION ORDENADA EN LA TABLA DE SECCIONES -- SI EL CODIGO
018000*    YA ESTA NO SE HACE NADA; SI NO, SE ABRE HUECO Y SE INSERTA
018100*    EN LA POSICION QUE MANTIENE EL ORDEN ASCENDENTE.
018200 3200-BUSCAR-O-INSERTAR.
018300     MOVE 'N' TO WS-FOUND-SW
018400     SET WS-SEARCH-NOT-DONE TO TRUE
018500     COMPUTE CT-INS-POS = WS-SECTION-COUNT + 1
018600     PERFORM 3210-BUSCAR-POSICION THRU 3210-EXIT
018700         VARYING CT-K FROM 1 BY 1
018800         UNTIL CT-K > WS-SECTION-COUNT OR WS-SEARCH-DONE
018900     IF WS-FOUND-NOT-FOUND THEN
019000         PERFORM 3300-INSERTAR-SECCION
019100     END-IF
019200     .
019300
019400 3210-BUSCAR-POSICION.
019500     IF WS-SECTION-CODE (CT-K) = STU-SECTION (CT-I) THEN
019600         MOVE 'Y' TO WS-FOUND-SW
019700         SET WS-SEARCH-DONE TO TRUE
019800     ELSE
019900         IF WS-SECTION-CODE (CT-K) > STU-SECTION (CT-I) THEN
020000             MOVE CT-K TO CT-INS-POS
020100             SET WS-SEARCH-DONE TO TRUE
020200         END-IF
020300     END-IF
020400     .
020500 3210-EXIT.
020600     EXIT.
020700
020800 3300-INSERTAR-SECCION.
020900*    CORRE UN PUESTO HACIA ATRAS TODO LO QUE ESTA DESPUES DEL
021000*    PUNTO DE INSERCION ANTES DE COLOCAR EL CODIGO NUEVO.
021100     PERFORM 3310-DESPLAZAR THRU 3310-EXIT
021200         VARYING CT-K FROM WS-SECTION-COUNT BY -1
021300         UNTIL CT-K < CT-INS-POS
021400     ADD 1 TO WS-SECTION-COUNT
021500     MOVE STU-SECTION (CT-I) TO WS-SECTION-CODE (CT-INS-POS)
021600     .
021700
021800 3310-DESPLAZAR.
021900     MOVE WS-SECTION-TAB (CT-K) TO WS-SECTION-TAB (CT-K + 1)
022000     .
022100 3310-EXIT.
022200     EXIT.
022300
022400*****************************************************************
022500*    4000-EXTRAER-SECCIONES                                      *
022600*    UNA PASADA POR CADA SECCION DISTINTA (YA ORDENADAS) SOBRE   *
022700*    TODA LA TABLA, EN ORDEN DE ENTRADA -- TODOS LOS ALUMNOS DE  *
022800*    LA SECCION VAN AL MISMO "SECTION-OUT".                      *
022900*****************************************************************
023000 4000-EXTRAER-SECCIONES.
023100     PERFORM 4100-PROCESAR-SECCION THRU 4100-EXIT
023200         VARYING IX-SECL FROM 1 BY 1
023300             UNTIL IX-SECL > WS-SECTION-COUNT
023400     .
023500
023600 4100-PROCESAR-SECCION.
023700     PERFORM 4110-ESCRIBIR-SI-COINCIDE THRU 4110-EXIT
023800         VARYING CT-I FROM 1 BY 1 UNTIL CT-I > STUDENT-COUNT
023900     .
024000 4100-EXIT.
024100     EXIT.
024200
024300 4110-ESCRIBIR-SI-COINCIDE.
024400     IF STU-SECTION (CT-I) = WS-SECTION-CODE (IX-SECL) THEN
024500         SET IX-STU TO CT-I
024600         PERFORM 5000-ARMAR-LINEA
024700         MOVE EXTRACT-LINE TO SECTION-REC
024800         WRITE SECTION-REC
024900         ADD 1 TO CT-SECCIONES
025000     END-IF
025100     .
025200 4110-EXIT.
025300     EXIT.
025400
025500*****************************************************************
025600*    5000-ARMAR-LINEA                                            *
025700*    MISMOS CAMPOS QUE EL REGISTRO DE ENTRADA, MAS NOTA FINAL    *
025800*    (REDONDEADA A DOS DECIMALES) Y LETRA -- LOS CAMPOS          *
025900*    NUMERICOS AUSENTES SALEN EN BLANCO VIA LA VISTA -B.         *
026000*****************************************************************
026100 5000-ARMAR-LINEA.
026200     INITIALIZE EXTRACT-LINE
026300     MOVE STU-ID (IX-STU) TO EXT-STUDENT-ID
026400     MOVE STU-LAST-NAME (IX-STU) TO EXT-LAST-NAME
026500     MOVE STU-FIRST-NAME (IX-STU) TO EXT-FIRST-NAME
026600     MOVE STU-SECTION (IX-STU) TO EXT-SECTION
026700     PERFORM 5100-ARMAR-QUIZZES THRU 5100-EXIT
026800         VARYING CT-K FROM 1 BY 1 UNTIL CT-K > 5
026900     IF STU-MIDTERM-IS-MISSING (IX-STU) THEN
027000         MOVE SPACES TO EXT-MIDTERM-B
027100     ELSE
027200         MOVE STU-MIDTERM-VAL (IX-STU) TO EXT-MIDTERM
027300     END-IF
027400     IF STU-FINAL-IS-MISSING (IX-STU) THEN
027500         MOVE SPACES TO EXT-FINAL-B
027600     ELSE
027700         MOVE STU-FINAL-VAL (IX-STU) TO EXT-FINAL
027800     END-IF
027900     IF STU-ATTEND-IS-MISSING (IX-STU) THEN
028000         MOVE SPACES TO EXT-ATTEND-B
028100     ELSE
028200         MOVE STU-ATTEND-VAL (IX-STU) TO EXT-ATTEND
028300     END-IF
028400     IF STU-GRADE-IS-MISSING (IX-STU) THEN
028500         MOVE SPACES TO EXT-FINAL-GRADE-B
028600     ELSE
028700         COMPUTE WS-GRADO-2DEC ROUNDED = STU-FINAL-GRADE (IX-STU)
028800         MOVE WS-GRADO-2DEC TO EXT-FINAL-GRADE
028900     END-IF
029000     MOVE STU-LETTER-GRADE (IX-STU) TO EXT-LETTER-GRADE
029100     .
029200
029300 5100-ARMAR-QUIZZES.
029400     IF STU-QUIZ-IS-MISSING (IX-STU, CT-K) THEN
029500         MOVE SPACES TO EXT-QUIZ-B (CT-K)
029600     ELSE
029700         MOVE STU-QUIZ-VAL (IX-STU, CT-K) TO EXT-QUIZ (CT-K)
029800     END-IF
029900     .
030000 5100-EXIT.
030100     EXIT.
030200
030300 8000-CERRAR.
030400     CLOSE F-ATRISK-OUT
030500     CLOSE F-SECTION-OUT
030600     DISPLAY '*GRADEXT*ATRISK-OUT*REGISTROS*' CT-RIESGO
030700     DISPLAY '*GRADEXT*SECTION-OUT*REGISTROS*' CT-SECCIONES
030800     .
030900
031000 9000-FIN.
031100*    SIN CODIGO DE RETORNO ESPECIAL -- "WS-ABEND-SW" YA DEJO
031200*    CONSTANCIA POR CONSOLA DE CUALQUIER FALLA DE APERTURA.
031300     GOBACK
031400     .
031500
