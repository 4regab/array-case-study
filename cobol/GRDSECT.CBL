000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GRDSECT.
000300 AUTHOR. T. ARCE.
000400 INSTALLATION. DEPTO. DE PROCESO DE DATOS ACADEMICOS.
000500 DATE-WRITTEN. 05/12/95.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DEL DEPARTAMENTO -- NO DISTRIBUIR.
000800*****************************************************************
000900*    AUTOR:       T. ARCE                                       *
001000*    DESCRIPCION: COMPARATIVA POR SECCION.  RECORRE LA TABLA DE *
001100*                 ALUMNOS Y CONSTRUYE, POR INSERCION, UNA       *
001200*                 ENTRADA ASCENDENTE POR CODIGO DE SECCION EN   *
001300*                 "LSECCOM" PARA CADA SECCION QUE TENGA AL       *
001400*                 MENOS UN ALUMNO CALIFICADO (NOTA FINAL NO     *
001500*                 AUSENTE); ACUMULA SU CONTEO Y SU DISTRIBUCION *
001600*                 DE LETRA, Y LLAMA A "GRDSTAT" UNA VEZ POR     *
001700*                 SECCION PARA LOS ESTADISTICOS DE SU NOTA      *
001800*                 FINAL.  LOS ALUMNOS SIN NOTA FINAL NO CUENTAN *
001900*                 PARA NINGUNA SECCION.                          *
002000*    HISTORIAL DE CAMBIOS                                       *
002100*    05-95  TARCE      CREACION INICIAL A PARTIR DE CCPRAC03/04 *
002200*                 (ACUMULADO POR GRUPO) Y CCPRAC1E (TABLA        *
002300*                 OCURS ASCENDENTE).                             *
002400*    03-98  TARCE  Y2K REVISADO -- SIN CAMPOS DE FECHA, SIN     *
002500*                 CAMBIO.                                        *
002600*    09-99  TARCE      TCS-9917  SUBINDICES Y CONTADORES A COMP *
002700*                 PARA CUMPLIR NORMA DE CONTADORES.             *
002800*    09-02  RVEGA      TCS-0242  "SC-SECTION-COUNT" NUNCA SE     *
002900*                 MOSTRABA AL OPERADOR -- SE AGREGA AVISO POR    *
003000*                 CONSOLA AL TERMINAR CON EL TOTAL DE SECCIONES  *
003100*                 DISTINTAS PROCESADAS.                          *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C12 IS CANAL-12.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  CT-CONTADORES.
004000     05  CT-I                    PIC 9(05) COMP.
004100     05  CT-K                    PIC 9(05) COMP.
004200     05  CT-SEC                  PIC 9(04) COMP.
004300     05  CT-SEC-IDX              PIC 9(04) COMP.
004400     05  CT-INS-POS              PIC 9(04) COMP.
004500 01  WS-FOUND-SW                 PIC X(01).
004600     88  WS-SECTION-FOUND            VALUE 'Y'.
004700     88  WS-FOUND-NOT-FOUND           VALUE 'N'.
004800 01  WS-SEARCH-DONE-SW           PIC X(01).
004900     88  WS-SEARCH-DONE               VALUE 'Y'.
005000     88  WS-SEARCH-NOT-DONE            VALUE 'N'.
005100     COPY LSTATCOM.
005200 LINKAGE SECTION.
005300 01  STUDENT-COUNT               PIC 9(04) COMP.
005400 01  STUDENT-TABLE-AREA.
005500     05  STUDENT-TAB OCCURS 1 TO 9999 TIMES
005600             DEPENDING ON STUDENT-COUNT
005700             INDEXED BY IX-STU.
005800         COPY RSTUDNT.
005900     COPY LSECCOM.
006000*****************************************************************
006100*    SIN SECCIONES CALIFICADAS "SC-NO-SECTIONS" QUEDA EN TRUE Y
006200*    "3000-CALCULAR-ESTADISTICAS" NI SE LLAMA.
006300 PROCEDURE DIVISION USING STUDENT-COUNT STUDENT-TABLE-AREA
006400         LSECCOM-AREA.
006500     PERFORM 1000-INICIO
006600     PERFORM 2000-CONSTRUIR-TABLA
006700     IF SC-SECTION-COUNT = ZERO THEN
006800         SET SC-NO-SECTIONS TO TRUE
006900     ELSE
007000         SET SC-ALL-OK TO TRUE
007100         PERFORM 3000-CALCULAR-ESTADISTICAS
007200     END-IF
007300     PERFORM 9000-FIN
007400     .
007500
007600 1000-INICIO.
007700*    UNICO DATO A LIMPIAR ANTES DE EMPEZAR.
007800     MOVE ZERO TO SC-SECTION-COUNT
007900     .
008000
008100*****************************************************************
008200*    2000-CONSTRUIR-TABLA                                        *
008300*    UN ALUMNO POR SECCION, SOLO LOS QUE TIENEN NOTA FINAL.      *
008400*****************************************************************
008500 2000-CONSTRUIR-TABLA.
008600     PERFORM 2100-PROCESAR-ALUMNO THRU 2100-EXIT
008700         VARYING CT-I FROM 1 BY 1 UNTIL CT-I > STUDENT-COUNT
008800     .
008900
009000 2100-PROCESAR-ALUMNO.
009100     IF STU-GRADE-IS-PRESENT (CT-I) THEN
009200         PERFORM 2200-BUSCAR-O-INSERTAR
009300         PERFORM 2300-ACUMULAR-LETRA
009400     END-IF
009500     .
009600 2100-EXIT.
009700     EXIT.
009800
009900*****************************************************************
010000*    2200-BUSCAR-O-INSERTAR                                      *
010100*    LOCALIZA LA SECCION DEL ALUMNO EN LA TABLA YA CONSTRUIDA,   *
010200*    O DETERMINA DONDE INSERTARLA PARA MANTENER EL ORDEN         *
010300*    ASCENDENTE POR CODIGO.                                      *
010400*****************************************************************
010500 2200-BUSCAR-O-INSERTAR.
010600     MOVE 'N' TO WS-FOUND-SW
010700     SET WS-SEARCH-NOT-DONE TO TRUE
010800     COMPUTE CT-INS-POS = SC-SECTION-COUNT + 1
010900     PERFORM 2210-BUSCAR-POSICION THRU 2210-EXIT
011000         VARYING CT-K FROM 1 BY 1
011100         UNTIL CT-K > SC-SECTION-COUNT OR WS-SEARCH-DONE
011200     IF WS-FOUND-NOT-FOUND THEN
011300         PERFORM 2400-INSERTAR-SECCION
011400     END-IF
011500     MOVE CT-INS-POS TO CT-SEC-IDX
011600     .
011700
011800 2210-BUSCAR-POSICION.
011900     IF SC-SECTION-CODE (CT-K) = STU-SECTION (CT-I) THEN
012000         MOVE 'Y' TO WS-FOUND-SW
012100         MOVE CT-K TO CT-INS-POS
012200         SET WS-SEARCH-DONE TO TRUE
012300     ELSE
012400         IF SC-SECTION-CODE (CT-K) > STU-SECTION (CT-I) THEN
012500             MOVE CT-K TO CT-INS-POS
012600             SET WS-SEARCH-DONE TO TRUE
012700         END-IF
012800     END-IF
012900     .
013000 2210-EXIT.
013100     EXIT.
013200
013300 2300-ACUMULAR-LETRA.
013400*    UN CONTADOR POR LETRA, MAS EL TOTAL DE ALUMNOS CALIFICADOS
013500*    DE LA SECCION -- SIN CONTADOR PARA NOTAS FUERA DE A-F.
013600     ADD 1 TO SC-STUDENT-COUNT (CT-SEC-IDX)
013700     EVALUATE STU-LETTER-GRADE (CT-I)
013800         WHEN 'A' ADD 1 TO SC-COUNT-A (CT-SEC-IDX)
013900         WHEN 'B' ADD 1 TO SC-COUNT-B (CT-SEC-IDX)
014000         WHEN 'C' ADD 1 TO SC-COUNT-C (CT-SEC-IDX)
014100         WHEN 'D' ADD 1 TO SC-COUNT-D (CT-SEC-IDX)
014200         WHEN 'F' ADD 1 TO SC-COUNT-F (CT-SEC-IDX)
014300     END-EVALUATE
014400     .
014500
014600 2400-INSERTAR-SECCION.
014700*    ABRE HUECO EN LA TABLA Y DEJA LA ENTRADA NUEVA EN CERO
014800*    ANTES DE QUE "2300-ACUMULAR-LETRA" EMPIECE A SUMARLE.
014900     PERFORM 2410-DESPLAZAR THRU 2410-EXIT
015000         VARYING CT-K FROM SC-SECTION-COUNT BY -1
015100         UNTIL CT-K < CT-INS-POS
015200     ADD 1 TO SC-SECTION-COUNT
015300     MOVE STU-SECTION (CT-I) TO SC-SECTION-CODE (CT-INS-POS)
015400     MOVE ZERO TO SC-STUDENT-COUNT (CT-INS-POS)
015500     MOVE ZERO TO SC-COUNT-A (CT-INS-POS)
015600     MOVE ZERO TO SC-COUNT-B (CT-INS-POS)
015700     MOVE ZERO TO SC-COUNT-C (CT-INS-POS)
015800     MOVE ZERO TO SC-COUNT-D (CT-INS-POS)
015900     MOVE ZERO TO SC-COUNT-F (CT-INS-POS)
016000     INITIALIZE SC-STATS (CT-INS-POS)
016100     .
016200
016300 2410-DESPLAZAR.
016400     MOVE SC-SECTION-TAB (CT-K) TO SC-SECTION-TAB (CT-K + 1)
016500     .
016600 2410-EXIT.
016700     EXIT.
016800
016900*****************************************************************
017000*    3000-CALCULAR-ESTADISTICAS                                  *
017100*    UNA LLAMADA A "GRDSTAT" POR SECCION SOBRE LAS NOTAS         *
017200*    FINALES DE SUS ALUMNOS CALIFICADOS.                         *
017300*****************************************************************
017400 3000-CALCULAR-ESTADISTICAS.
017500     PERFORM 3100-PROCESAR-SECCION THRU 3100-EXIT
017600          VARYING CT-SEC FROM 1 BY 1
017700              UNTIL CT-SEC > SC-SECTION-COUNT
017800     .
017900
018000 3100-PROCESAR-SECCION.
018100     MOVE ZERO TO ST-VALUE-COUNT
018200     PERFORM 3110-RECOGER-NOTA THRU 3110-EXIT
018300         VARYING CT-I FROM 1 BY 1 UNTIL CT-I > STUDENT-COUNT
018400     CALL 'GRDSTAT' USING LSTATCOM-AREA
018500     MOVE ST-MEAN TO SC-MEAN (CT-SEC)
018600     MOVE ST-MEDIAN TO SC-MEDIAN (CT-SEC)
018700     MOVE ST-MODE TO SC-MODE (CT-SEC)
018800     MOVE ST-VARIANCE TO SC-VARIANCE (CT-SEC)
018900     MOVE ST-STDDEV TO SC-STDDEV (CT-SEC)
019000     MOVE ST-MINIMUM TO SC-MINIMUM (CT-SEC)
019100     MOVE ST-MAXIMUM TO SC-MAXIMUM (CT-SEC)
019200     MOVE ST-RANGE TO SC-RANGE (CT-SEC)
019300     .
019400 3100-EXIT.
019500     EXIT.
019600
019700 3110-RECOGER-NOTA.
019800*    SOLO CUENTA SI EL ALUMNO TIENE NOTA FINAL Y PERTENECE A LA
019900*    SECCION EN TURNO -- LA TABLA "ST-VALUE-TAB" SE REUSA POR
020000*    SECCION, CADA UNA EMPEZANDO EN "ST-VALUE-COUNT" = CERO.
020100     IF STU-GRADE-IS-PRESENT (CT-I)
020200             AND STU-SECTION (CT-I)
020300                 = SC-SECTION-CODE (CT-SEC) THEN
020400         ADD 1 TO ST-VALUE-COUNT
020500         MOVE STU-FINAL-GRADE (CT-I) TO ST-VALUE (ST-VALUE-COUNT)
020600     END-IF
020700     .
020800 3110-EXIT.
020900     EXIT.
021000
021100 9000-FIN.
021200     DISPLAY '*GRDSECT*SECCIONES*' SC-SECTION-COUNT
021300     GOBACK
021400     .
021500
021600
